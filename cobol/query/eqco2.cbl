000100******************************************************************
000200*                                                                *
000300*      C O 2   P E R - C A P I T A   Q U E R Y   E N G I N E     *
000400*                                                                *
000500******************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000PROGRAM-ID.          EQCO2.
001100AUTHOR.              R J HARLOW.
001200INSTALLATION.        MERIDIAN DATA SYSTEMS.
001300DATE-WRITTEN.        18/03/94.
001400DATE-COMPILED.
001500SECURITY.            CONFIDENTIAL - INTERNAL USE ONLY.
001600*
001700* Remarks.           Owns the co-emissions-per-capita dataset for
001800*                    the life of one run.  Selected by
001900*                    LK-CO2-FUNCTION:
002000*                      "L" - load the CSV into EQ-CO2-TABLE.
002100*                      "U" - build the distinct entity universe
002200*                            (EQ-CO2-UNIV-TABLE), restricted to
002300*                            EQ-COUNTRY-TABLE when INCL-AGG=N.
002400*                      "S" - single-entity lookup (feature C with
002500*                            an entity given).
002600*                      "T" - top-emitters list, no entity given.
002700*                    This dataset carries no code column the
002800*                    program trusts, so "is this entity a
002900*                    country" is a name lookup against the
003000*                    EQ-COUNTRY-TABLE that EQCTRY derived from
003100*                    the forest dataset, not a code test here.
003200*                    There is no ranking function for CO2 - the
003300*                    ranking feature (feature R) applies to the
003400*                    forest dataset only.
003500*
003600*                    EQNAME/EQNUM call areas are this program's
003700*                    own hand-built working-storage, for the same
003800*                    reason as in EQFRST - this program's own
003900*                    LINKAGE SECTION already carries LK-EQCO2-CTL,
004000*                    and a second COPY of WSEQLNK there for the
004100*                    EQNAME/EQNUM areas would duplicate 01-levels.
004200*
004300* Called modules.    EQNAME, EQNUM.
004400*
004500* Changes:
004600* 18/03/94 rjh -       Created.
004700* 02/11/95 rjh -       Top-emitters sort rewritten as ascending-
004800*                      then-reverse to match the forest engine's
004900*                      idiom after the same GAIN tiebreak defect
005000*                      turned up here on equal per-capita figures.
005100* 19/07/99 mfk -   .05 Y2K review - no two-digit year fields in
005200*                      this program.  No change required.
005300* 11/06/03 rjh -       Country-membership test factored into
005400*                      AA930-TEST-COUNTRY - was duplicated between
005500*                      the universe build and the top-list filter.
005600* 08/05/06 clt -       Widened subscripts to COMP 9(05) for the
005700*                      12000-row reload.
005800*
005900*
006000 ENVIRONMENT             DIVISION.
006100*================================
006200*
006300 COPY "envdiv.cob".
006400 INPUT-OUTPUT            SECTION.
006500 FILE-CONTROL.
006600*
006700 COPY "seleqco2.cob".
006800*
006900 DATA                    DIVISION.
007000*================================
007100 FILE SECTION.
007200*
007300 COPY "fdeqco2.cob".
007400*
007500 WORKING-STORAGE SECTION.
007600*-----------------------
007700*
007800 77  WS-PROG-NAME             PIC X(15) VALUE "EQCO2 (1.2)".
007900 77  WS-CO2-FILE-STATUS       PIC X(02) VALUE SPACES.
008000 77  WS-CO2-EOF-FLAG          PIC X(01) VALUE "N".
008100     88  WS-CO2-EOF-YES           VALUE "Y".
008200*
008300 01  WS-EQ-DATE-FORMATS.
008400     03  WS-EQ-DATE           PIC X(10) VALUE SPACES.
008500     03  WS-EQ-DATE-UK REDEFINES WS-EQ-DATE.
008600*       Not used by this program - retained for date-stamp
008700*       consistency across the EQ suite (see EQ000).
008800         05  WS-EQ-UK-DD      PIC 99.
008900         05  FILLER           PIC X.
009000         05  WS-EQ-UK-MM      PIC 99.
009100         05  FILLER           PIC X.
009200         05  WS-EQ-UK-CCYY    PIC 9(4).
009300     03  WS-EQ-DATE-USA REDEFINES WS-EQ-DATE.
009400         05  WS-EQ-USA-MM     PIC 99.
009500         05  FILLER           PIC X.
009600         05  WS-EQ-USA-DD     PIC 99.
009700         05  FILLER           PIC X.
009800         05  FILLER           PIC 9(4).
009900     03  WS-EQ-DATE-INTL REDEFINES WS-EQ-DATE.
010000         05  WS-EQ-INTL-CCYY  PIC 9(4).
010100         05  FILLER           PIC X.
010200         05  WS-EQ-INTL-MM    PIC 99.
010300         05  FILLER           PIC X.
010400         05  WS-EQ-INTL-DD    PIC 99.
010500*
010600 COPY "wseqmsg.cob".
010700*
010800* Hand-built EQNAME call area - see EQFRST for the reason it is
010900* not the shared LK-EQNAME-AREA.
011000*
011100 01  WS-NM-CALL-AREA.
011200     05  WS-NM-FUNCTION          PIC X(01).
011300         88  WS-NM-DO-NORMALIZE      VALUE "N".
011400         88  WS-NM-DO-MATCH          VALUE "M".
011500     05  WS-NM-RAW-NAME          PIC X(40).
011600     05  WS-NM-NORM-NAME         PIC X(40).
011700     05  WS-NM-QUERY-NAME        PIC X(40).
011800     05  WS-NM-MATCHED-NAME      PIC X(40).
011900     05  WS-NM-FOUND-FLAG        PIC X(01).
012000         88  WS-NM-FOUND             VALUE "Y".
012100         88  WS-NM-NOT-FOUND         VALUE "N".
012200     05  WS-NM-TABLE.
012300         10  WS-NM-TAB-ENTRY OCCURS 12000 TIMES
012400                             INDEXED BY WS-NM-IDX.
012500             15  WS-NM-TAB-NAME  PIC X(40).
012600     05  WS-NM-COUNT             PIC 9(05) COMP.
012700     05  FILLER                  PIC X(10).
012800*
012900* Hand-built EQNUM call area.
013000*
013100 01  WS-NUM-CALL-AREA.
013200     05  WS-NUM-FUNCTION         PIC X(01).
013300         88  WS-NUM-DO-PARSE         VALUE "P".
013400         88  WS-NUM-DO-EDIT          VALUE "E".
013500     05  WS-NUM-TEXT             PIC X(20).
013600     05  WS-NUM-DECIMALS         PIC 9(01).
013700     05  WS-NUM-BLANK-FLAG       PIC X(01).
013800         88  WS-NUM-WAS-BLANK        VALUE "Y".
013900         88  WS-NUM-NOT-BLANK        VALUE "N".
014000     05  WS-NUM-VALUE            PIC S9(09)V9(03) COMP-3.
014100     05  WS-NUM-DISPLAY          PIC X(20).
014200     05  FILLER                  PIC X(10).
014300*
014400 01  WS-CSV-WORK.
014500     03  WS-CSV-ENTITY           PIC X(40).
014600     03  WS-CSV-CODE             PIC X(10).
014700     03  WS-CSV-YEAR-TEXT        PIC X(04).
014800     03  WS-CSV-VALUE-TEXT       PIC X(20).
014900     03  FILLER                  PIC X(10).
015000*
015100 01  WS-SCAN-WORK.
015200     03  WS-CO2-SUB              PIC 9(05) COMP VALUE ZERO.
015300     03  WS-UNIV-SUB             PIC 9(05) COMP VALUE ZERO.
015400     03  WS-CTRY-SUB             PIC 9(05) COMP VALUE ZERO.
015500     03  WS-MAX-YEAR             PIC 9(04) VALUE ZERO.
015600     03  WS-FOUND-ANY-FLAG       PIC X(01) VALUE "N".
015700         88  WS-FOUND-ANY-YES        VALUE "Y".
015800     03  WS-FOUND-REC-FLAG       PIC X(01) VALUE "N".
015900         88  WS-FOUND-REC-YES        VALUE "Y".
016000     03  WS-DUP-FLAG             PIC X(01) VALUE "N".
016100         88  WS-IS-DUPLICATE         VALUE "Y".
016200     03  WS-TEST-NAME            PIC X(40).
016300     03  WS-IS-CTRY-FLAG         PIC X(01) VALUE "N".
016400         88  WS-IS-CTRY-YES          VALUE "Y".
016500     03  FILLER                  PIC X(10).
016600*
016700 01  WS-SORT-WORK.
016800     03  WS-SORT-I               PIC 9(05) COMP VALUE ZERO.
016900     03  WS-SORT-J               PIC 9(05) COMP VALUE ZERO.
017000     03  WS-SORT-K               PIC 9(05) COMP VALUE ZERO.
017100     03  WS-SORT-HALF            PIC 9(05) COMP VALUE ZERO.
017200     03  WS-SORT-KEY-NAME        PIC X(40).
017300     03  WS-SORT-KEY-VALUE       PIC S9(04)V9(03) COMP-3.
017400     03  WS-SORT-STOP-FLAG       PIC X(01) VALUE "N".
017500         88  WS-SORT-STOP-YES        VALUE "Y".
017600     03  FILLER                  PIC X(10).
017700*
017800 01  WS-TRIM-WORK.
017900     03  WS-TRIM-SOURCE          PIC X(40).
018000     03  WS-TRIM-START           PIC 9(02) COMP.
018100     03  WS-TRIM-END             PIC 9(02) COMP.
018200     03  WS-TRIM-LEN             PIC 9(02) COMP.
018300     03  WS-TRIM-SUB             PIC 9(02) COMP.
018400     03  WS-TRIM-FOUND           PIC X(01) VALUE "N".
018500         88  WS-TRIM-FOUND-YES       VALUE "Y".
018600     03  FILLER                  PIC X(10).
018700*
018800 LINKAGE SECTION.
018900*---------------
019000*
019100 COPY "wseqco2.cob".
019200 COPY "wseqfrs.cob".
019300*
019400 01  LK-EQCO2-CTL.
019500     05  LK-CO2-FUNCTION         PIC X(01).
019600         88  LK-CO2-LOAD              VALUE "L".
019700         88  LK-CO2-BUILD-UNIVERSE    VALUE "U".
019800         88  LK-CO2-LOOKUP            VALUE "S".
019900         88  LK-CO2-TOP-LIST          VALUE "T".
020000     05  LK-CO2-FILE-MISSING     PIC X(01).
020100         88  LK-CO2-FILE-NOT-FOUND       VALUE "Y".
020200     05  LK-CO2-ENTITY-QRY       PIC X(40).
020300     05  LK-CO2-YEAR-IN          PIC 9(04).
020400     05  LK-CO2-YEAR-OUT         PIC 9(04).
020500     05  LK-CO2-TOP-N            PIC 9(04).
020600     05  LK-CO2-INCL-AGG         PIC X(01).
020700     05  LK-CO2-VALUE-OUT        PIC S9(04)V9(03) COMP-3.
020800     05  LK-CO2-LIST-COUNT       PIC 9(05) COMP.
020900     05  LK-CO2-ERROR-FLAG       PIC X(01).
021000         88  LK-CO2-ERROR-YES        VALUE "Y".
021100         88  LK-CO2-ERROR-NO         VALUE "N".
021200     05  LK-CO2-ERROR-TEXT       PIC X(80).
021300     05  FILLER                  PIC X(10).
021400*
021500 PROCEDURE DIVISION USING EQ-CO2-TABLE EQ-CO2-COUNT
021600                           EQ-CO2-UNIV-TABLE EQ-CO2-UNIV-COUNT
021700                           EQ-CO2-YEAR-TABLE EQ-CO2-YEAR-COUNT
021800                           EQ-FRST-TABLE EQ-FRST-COUNT
021900                           EQ-COUNTRY-TABLE EQ-COUNTRY-COUNT
022000                           LK-EQCO2-CTL.
022100*====================================================================
022200*
022300 AA000-MAIN.
022400*----------
022500*
022600     SET      LK-CO2-ERROR-NO TO TRUE.
022700     MOVE     SPACES TO LK-CO2-ERROR-TEXT.
022800*
022900     EVALUATE TRUE
023000              WHEN LK-CO2-LOAD
023100                   PERFORM AA100-LOAD-CO2      THRU AA100-EXIT
023200              WHEN LK-CO2-BUILD-UNIVERSE
023300                   PERFORM AA150-BUILD-UNIVERSE THRU AA150-EXIT
023400              WHEN LK-CO2-LOOKUP
023500                   PERFORM AA200-SINGLE-LOOKUP THRU AA200-EXIT
023600              WHEN LK-CO2-TOP-LIST
023700                   PERFORM AA400-TOP-N         THRU AA400-EXIT
023800     END-EVALUATE.
023900*
024000     GO TO    AA000-EXIT.
024100*
024200 AA000-EXIT.  EXIT PROGRAM.
024300*
024400 AA100-LOAD-CO2.
024500*---------------
024600* Reads the CSV file, header skipped, rows with a blank VALUE
024700* field dropped.
024800*
024900     MOVE     "N" TO LK-CO2-FILE-MISSING.
025000     MOVE     ZERO TO EQ-CO2-COUNT.
025100     MOVE     "N" TO WS-CO2-EOF-FLAG.
025200*
025300     OPEN     INPUT EQ-CO2-FILE.
025400     IF       WS-CO2-FILE-STATUS NOT = "00"
025500              SET  LK-CO2-FILE-NOT-FOUND TO TRUE
025600              GO TO AA100-EXIT.
025700*
025800     READ     EQ-CO2-FILE
025900              AT END SET WS-CO2-EOF-YES.
026000*
026100     PERFORM  AA110-READ-ONE-CO2-REC THRU AA110-EXIT
026200              UNTIL WS-CO2-EOF-YES.
026300*
026400     CLOSE    EQ-CO2-FILE.
026500*
026600 AA100-EXIT.  EXIT.
026700*
026800 AA110-READ-ONE-CO2-REC.
026900*-----------------------
027000*
027100     READ     EQ-CO2-FILE
027200              AT END SET WS-CO2-EOF-YES
027300              GO TO AA110-EXIT.
027400*
027500     MOVE     SPACES TO WS-CSV-ENTITY WS-CSV-CODE
027600                         WS-CSV-YEAR-TEXT WS-CSV-VALUE-TEXT.
027700     UNSTRING EQ-CO2-CSV-TEXT DELIMITED BY ","
027800              INTO WS-CSV-ENTITY WS-CSV-CODE
027900                   WS-CSV-YEAR-TEXT WS-CSV-VALUE-TEXT.
028000*
028100     MOVE     WS-CSV-VALUE-TEXT TO WS-NUM-TEXT.
028200     SET      WS-NUM-DO-PARSE TO TRUE.
028300     CALL     "EQNUM" USING WS-NUM-CALL-AREA.
028400*
028500     IF       WS-NUM-WAS-BLANK
028600              GO TO AA110-EXIT.
028700*
028800     ADD      1 TO EQ-CO2-COUNT.
028900     MOVE     WS-CSV-ENTITY TO EQ-CO2-ENTITY (EQ-CO2-COUNT).
029000     MOVE     WS-CSV-CODE   TO EQ-CO2-CODE   (EQ-CO2-COUNT).
029100     MOVE     WS-CSV-YEAR-TEXT TO EQ-CO2-YEAR (EQ-CO2-COUNT).
029200     MOVE     WS-NUM-VALUE  TO EQ-CO2-VALUE  (EQ-CO2-COUNT).
029300*
029400 AA110-EXIT.  EXIT.
029500*
029600 AA150-BUILD-UNIVERSE.
029700*---------------------
029800* Distinct CO2 entities, first-appearance order, restricted to
029900* EQ-COUNTRY-TABLE membership when INCL-AGG = "N".
030000*
030100     MOVE     ZERO TO EQ-CO2-UNIV-COUNT.
030200     PERFORM  AA151-ADD-IF-NEW THRU AA151-EXIT
030300              VARYING WS-CO2-SUB FROM 1 BY 1
030400              UNTIL WS-CO2-SUB > EQ-CO2-COUNT.
030500*
030600 AA150-EXIT.  EXIT.
030700*
030800 AA151-ADD-IF-NEW.
030900*----------------
031000*
031100     IF       LK-CO2-INCL-AGG = "N"
031200              MOVE EQ-CO2-ENTITY (WS-CO2-SUB) TO WS-TEST-NAME
031300              PERFORM AA930-TEST-COUNTRY THRU AA930-EXIT
031400              IF   NOT WS-IS-CTRY-YES
031500                   GO TO AA151-EXIT.
031600*
031700     MOVE     "N" TO WS-DUP-FLAG.
031800     PERFORM  AA152-CHECK-DUP THRU AA152-EXIT
031900              VARYING WS-UNIV-SUB FROM 1 BY 1
032000              UNTIL WS-UNIV-SUB > EQ-CO2-UNIV-COUNT
032100              OR WS-IS-DUPLICATE.
032200*
032300     IF       NOT WS-IS-DUPLICATE
032400              ADD  1 TO EQ-CO2-UNIV-COUNT
032500              MOVE EQ-CO2-ENTITY (WS-CO2-SUB)
032600                   TO EQ-CO2-UNIV-NAME (EQ-CO2-UNIV-COUNT).
032700*
032800 AA151-EXIT.  EXIT.
032900*
033000 AA152-CHECK-DUP.
033100*----------------
033200*
033300     IF       EQ-CO2-UNIV-NAME (WS-UNIV-SUB) =
033400              EQ-CO2-ENTITY (WS-CO2-SUB)
033500              SET  WS-IS-DUPLICATE TO TRUE.
033600*
033700 AA152-EXIT.  EXIT.
033800*
033900 AA200-SINGLE-LOOKUP.
034000*--------------------
034100* Feature C, entity given: match against the universe, resolve
034200* year, find the row.
034300*
034400     PERFORM  AA210-MATCH-ENTITY THRU AA210-EXIT.
034500     IF       LK-CO2-ERROR-YES
034600              GO TO AA200-EXIT.
034700*
034800     IF       LK-CO2-YEAR-IN = ZERO
034900              PERFORM AA220-ENTITY-LATEST-YEAR THRU AA220-EXIT
035000     ELSE
035100              MOVE LK-CO2-YEAR-IN TO LK-CO2-YEAR-OUT.
035200     IF       LK-CO2-ERROR-YES
035300              GO TO AA200-EXIT.
035400*
035500     PERFORM  AA230-FIND-RECORD THRU AA230-EXIT.
035600*
035700 AA200-EXIT.  EXIT.
035800*
035900 AA210-MATCH-ENTITY.
036000*-------------------
036100* Matches against the already-built, already-deduplicated
036200* universe table (AA150), not the raw CO2 table.
036300*
036400     MOVE     EQ-CO2-UNIV-COUNT TO WS-NM-COUNT.
036500     PERFORM  AA211-COPY-NAME THRU AA211-EXIT
036600              VARYING WS-UNIV-SUB FROM 1 BY 1
036700              UNTIL WS-UNIV-SUB > EQ-CO2-UNIV-COUNT.
036800*
036900     SET      WS-NM-DO-MATCH TO TRUE.
037000     MOVE     LK-CO2-ENTITY-QRY TO WS-NM-QUERY-NAME.
037100     CALL     "EQNAME" USING WS-NM-CALL-AREA.
037200*
037300     IF       WS-NM-NOT-FOUND
037400              SET  LK-CO2-ERROR-YES TO TRUE
037500              MOVE EQ-MSG-UNKNOWN-ENTITY TO LK-CO2-ERROR-TEXT
037600              GO TO AA210-EXIT.
037700*
037800     MOVE     WS-NM-MATCHED-NAME TO LK-CO2-ENTITY-QRY.
037900*
038000 AA210-EXIT.  EXIT.
038100*
038200 AA211-COPY-NAME.
038300*----------------
038400*
038500     MOVE     EQ-CO2-UNIV-NAME (WS-UNIV-SUB)
038600              TO WS-NM-TAB-NAME (WS-UNIV-SUB).
038700*
038800 AA211-EXIT.  EXIT.
038900*
039000 AA220-ENTITY-LATEST-YEAR.
039100*-------------------------
039200* Latest-year-for-an-entity rule: max YEAR over that entity's
039300* rows in the raw CO2 table, unfiltered by the country flag.
039400*
039500     MOVE     ZERO TO WS-MAX-YEAR.
039600     MOVE     "N"  TO WS-FOUND-ANY-FLAG.
039700*
039800     PERFORM  AA221-TEST-ONE-YEAR THRU AA221-EXIT
039900              VARYING WS-CO2-SUB FROM 1 BY 1
040000              UNTIL WS-CO2-SUB > EQ-CO2-COUNT.
040100*
040200     IF       NOT WS-FOUND-ANY-YES
040300              SET  LK-CO2-ERROR-YES TO TRUE
040400              MOVE LK-CO2-ENTITY-QRY TO WS-TRIM-SOURCE
040500              PERFORM AA900-TRIM THRU AA900-EXIT
040600              STRING EQ-MSG-NO-DATA-ENTITY DELIMITED BY SIZE
040700                     WS-TRIM-SOURCE (WS-TRIM-START:WS-TRIM-LEN)
040800                          DELIMITED BY SIZE
040900                     EQ-MSG-PERIOD DELIMITED BY SIZE
041000                     INTO LK-CO2-ERROR-TEXT
041100              GO TO AA220-EXIT.
041200*
041300     MOVE     WS-MAX-YEAR TO LK-CO2-YEAR-OUT.
041400*
041500 AA220-EXIT.  EXIT.
041600*
041700 AA221-TEST-ONE-YEAR.
041800*--------------------
041900*
042000     IF       EQ-CO2-ENTITY (WS-CO2-SUB) = LK-CO2-ENTITY-QRY
042100              SET  WS-FOUND-ANY-YES TO TRUE
042200              IF   EQ-CO2-YEAR (WS-CO2-SUB) > WS-MAX-YEAR
042300                   MOVE EQ-CO2-YEAR (WS-CO2-SUB) TO WS-MAX-YEAR.
042400*
042500 AA221-EXIT.  EXIT.
042600*
042700 AA230-FIND-RECORD.
042800*------------------
042900*
043000     MOVE     "N" TO WS-FOUND-REC-FLAG.
043100     PERFORM  AA231-TEST-ONE-REC THRU AA231-EXIT
043200              VARYING WS-CO2-SUB FROM 1 BY 1
043300              UNTIL WS-CO2-SUB > EQ-CO2-COUNT
043400              OR WS-FOUND-REC-YES.
043500*
043600     IF       NOT WS-FOUND-REC-YES
043700              SET  LK-CO2-ERROR-YES TO TRUE
043800              PERFORM AA910-NO-CO2-ENTITY-MSG THRU AA910-EXIT.
043900*
044000 AA230-EXIT.  EXIT.
044100*
044200 AA231-TEST-ONE-REC.
044300*-------------------
044400*
044500     IF       EQ-CO2-ENTITY (WS-CO2-SUB) = LK-CO2-ENTITY-QRY
044600              AND EQ-CO2-YEAR (WS-CO2-SUB) = LK-CO2-YEAR-OUT
044700              SET  WS-FOUND-REC-YES TO TRUE
044800              MOVE EQ-CO2-VALUE (WS-CO2-SUB)
044900                   TO LK-CO2-VALUE-OUT.
045000*
045100 AA231-EXIT.  EXIT.
045200*
045300 AA400-TOP-N.
045400*------------
045500* Feature C list mode: title + numbered list, no entity given.
045600*
045700     IF       LK-CO2-YEAR-IN = ZERO
045800              PERFORM AA410-OVERALL-LATEST-YEAR THRU AA410-EXIT
045900     ELSE
046000              MOVE LK-CO2-YEAR-IN TO LK-CO2-YEAR-OUT.
046100     IF       LK-CO2-ERROR-YES
046200              GO TO AA400-EXIT.
046300*
046400     PERFORM  AA450-SORT-YEAR-TABLE THRU AA450-EXIT.
046500     IF       LK-CO2-ERROR-YES
046600              GO TO AA400-EXIT.
046700*
046800     IF       LK-CO2-TOP-N > ZERO
046900              AND EQ-CO2-YEAR-COUNT > LK-CO2-TOP-N
047000              MOVE LK-CO2-TOP-N TO EQ-CO2-YEAR-COUNT.
047100*
047200     MOVE     EQ-CO2-YEAR-COUNT TO LK-CO2-LIST-COUNT.
047300*
047400 AA400-EXIT.  EXIT.
047500*
047600 AA410-OVERALL-LATEST-YEAR.
047700*--------------------------
047800* Latest-year-overall (CO2 list mode) rule: max YEAR over ALL
047900* CO2 records, ignoring the country filter entirely.
048000*
048100     MOVE     ZERO TO WS-MAX-YEAR.
048200     MOVE     "N"  TO WS-FOUND-ANY-FLAG.
048300*
048400     PERFORM  AA411-TEST-ONE-YEAR THRU AA411-EXIT
048500              VARYING WS-CO2-SUB FROM 1 BY 1
048600              UNTIL WS-CO2-SUB > EQ-CO2-COUNT.
048700*
048800     IF       NOT WS-FOUND-ANY-YES
048900              SET  LK-CO2-ERROR-YES TO TRUE
049000              MOVE EQ-MSG-NO-DATA-AVAIL TO LK-CO2-ERROR-TEXT
049100              GO TO AA410-EXIT.
049200*
049300     MOVE     WS-MAX-YEAR TO LK-CO2-YEAR-OUT.
049400*
049500 AA410-EXIT.  EXIT.
049600*
049700 AA411-TEST-ONE-YEAR.
049800*--------------------
049900*
050000     SET      WS-FOUND-ANY-YES TO TRUE.
050100     IF       EQ-CO2-YEAR (WS-CO2-SUB) > WS-MAX-YEAR
050200              MOVE EQ-CO2-YEAR (WS-CO2-SUB) TO WS-MAX-YEAR.
050300*
050400 AA411-EXIT.  EXIT.
050500*
050600 AA450-SORT-YEAR-TABLE.
050700*----------------------
050800* Builds EQ-CO2-YEAR-TABLE from the candidate rows for
050900* LK-CO2-YEAR-OUT (country-filtered when not INCL-AGG), sorts
051000* ascending by (VALUE, ENTITY), then always reverses the whole
051100* table - top-emitters is always largest-first / name-descending
051200* on ties, unlike the forest ranking rule there is no ORDER
051300* toggle here.
051400*
051500     MOVE     ZERO TO EQ-CO2-YEAR-COUNT.
051600     PERFORM  AA451-COLLECT-CANDIDATE THRU AA451-EXIT
051700              VARYING WS-CO2-SUB FROM 1 BY 1
051800              UNTIL WS-CO2-SUB > EQ-CO2-COUNT.
051900*
052000     IF       EQ-CO2-YEAR-COUNT = ZERO
052100              SET  LK-CO2-ERROR-YES TO TRUE
052200              PERFORM AA911-NO-CO2-YEAR-MSG THRU AA911-EXIT
052300              GO TO AA450-EXIT.
052400*
052500     IF       EQ-CO2-YEAR-COUNT > 1
052600              PERFORM AA455-SORT-ASCENDING THRU AA455-EXIT.
052700*
052800     PERFORM  AA458-REVERSE-TABLE THRU AA458-EXIT.
052900*
053000 AA450-EXIT.  EXIT.
053100*
053200 AA451-COLLECT-CANDIDATE.
053300*------------------------
053400*
053500     IF       EQ-CO2-YEAR (WS-CO2-SUB) NOT = LK-CO2-YEAR-OUT
053600              GO TO AA451-EXIT.
053700*
053800     IF       LK-CO2-INCL-AGG = "N"
053900              MOVE EQ-CO2-ENTITY (WS-CO2-SUB) TO WS-TEST-NAME
054000              PERFORM AA930-TEST-COUNTRY THRU AA930-EXIT
054100              IF   NOT WS-IS-CTRY-YES
054200                   GO TO AA451-EXIT.
054300*
054400     ADD      1 TO EQ-CO2-YEAR-COUNT.
054500     MOVE     EQ-CO2-ENTITY (WS-CO2-SUB)
054600              TO EQ-CO2YR-ENTITY (EQ-CO2-YEAR-COUNT).
054700     MOVE     EQ-CO2-VALUE (WS-CO2-SUB)
054800              TO EQ-CO2YR-VALUE (EQ-CO2-YEAR-COUNT).
054900*
055000 AA451-EXIT.  EXIT.
055100*
055200 AA455-SORT-ASCENDING.
055300*---------------------
055400* Classic insertion sort - ascending (VALUE, ENTITY).
055500*
055600     PERFORM  AA456-INSERT-ONE THRU AA456-EXIT
055700              VARYING WS-SORT-I FROM 2 BY 1
055800              UNTIL WS-SORT-I > EQ-CO2-YEAR-COUNT.
055900*
056000 AA455-EXIT.  EXIT.
056100*
056200 AA456-INSERT-ONE.
056300*-----------------
056400*
056500     MOVE     EQ-CO2YR-ENTITY (WS-SORT-I) TO WS-SORT-KEY-NAME.
056600     MOVE     EQ-CO2YR-VALUE  (WS-SORT-I) TO WS-SORT-KEY-VALUE.
056700     MOVE     WS-SORT-I TO WS-SORT-J.
056800     MOVE     "N" TO WS-SORT-STOP-FLAG.
056900*
057000     PERFORM  AA457-SHIFT-DOWN THRU AA457-EXIT
057100              UNTIL WS-SORT-J < 2 OR WS-SORT-STOP-YES.
057200*
057300     MOVE     WS-SORT-KEY-NAME  TO EQ-CO2YR-ENTITY (WS-SORT-J).
057400     MOVE     WS-SORT-KEY-VALUE TO EQ-CO2YR-VALUE  (WS-SORT-J).
057500*
057600 AA456-EXIT.  EXIT.
057700*
057800 AA457-SHIFT-DOWN.
057900*-----------------
058000*
058100     IF       EQ-CO2YR-VALUE (WS-SORT-J - 1) > WS-SORT-KEY-VALUE
058200              OR (EQ-CO2YR-VALUE (WS-SORT-J - 1) =
058300                       WS-SORT-KEY-VALUE
058400                  AND EQ-CO2YR-ENTITY (WS-SORT-J - 1) >
058500                       WS-SORT-KEY-NAME)
058600              MOVE EQ-CO2YR-ENTITY (WS-SORT-J - 1) TO
058700                   EQ-CO2YR-ENTITY (WS-SORT-J)
058800              MOVE EQ-CO2YR-VALUE (WS-SORT-J - 1) TO
058900                   EQ-CO2YR-VALUE (WS-SORT-J)
059000              SUBTRACT 1 FROM WS-SORT-J
059100     ELSE
059200              SET  WS-SORT-STOP-YES TO TRUE.
059300*
059400 AA457-EXIT.  EXIT.
059500*
059600 AA458-REVERSE-TABLE.
059700*--------------------
059800*
059900     COMPUTE  WS-SORT-HALF = EQ-CO2-YEAR-COUNT / 2.
060000     PERFORM  AA459-SWAP-ONE THRU AA459-EXIT
060100              VARYING WS-SORT-I FROM 1 BY 1
060200              UNTIL WS-SORT-I > WS-SORT-HALF.
060300*
060400 AA458-EXIT.  EXIT.
060500*
060600 AA459-SWAP-ONE.
060700*---------------
060800*
060900     COMPUTE  WS-SORT-K = EQ-CO2-YEAR-COUNT - WS-SORT-I + 1.
061000     MOVE     EQ-CO2YR-ENTITY (WS-SORT-I) TO WS-SORT-KEY-NAME.
061100     MOVE     EQ-CO2YR-VALUE  (WS-SORT-I) TO WS-SORT-KEY-VALUE.
061200     MOVE     EQ-CO2YR-ENTITY (WS-SORT-K)
061300              TO EQ-CO2YR-ENTITY (WS-SORT-I).
061400     MOVE     EQ-CO2YR-VALUE (WS-SORT-K)
061500              TO EQ-CO2YR-VALUE (WS-SORT-I).
061600     MOVE     WS-SORT-KEY-NAME  TO EQ-CO2YR-ENTITY (WS-SORT-K).
061700     MOVE     WS-SORT-KEY-VALUE TO EQ-CO2YR-VALUE  (WS-SORT-K).
061800*
061900 AA459-EXIT.  EXIT.
062000*
062100 AA900-TRIM.
062200*-----------
062300* First/last non-space byte of the 40-byte WS-TRIM-SOURCE
062400* already MOVEd in by the caller - an all-blank field trims to
062500* one blank.
062600*
062700     MOVE     "N" TO WS-TRIM-FOUND.
062800     PERFORM  AA901-FIND-START THRU AA901-EXIT
062900              VARYING WS-TRIM-SUB FROM 1 BY 1
063000              UNTIL WS-TRIM-SUB > 40 OR WS-TRIM-FOUND-YES.
063100     IF       NOT WS-TRIM-FOUND-YES
063200              MOVE 1 TO WS-TRIM-START WS-TRIM-END WS-TRIM-LEN
063300              GO TO AA900-EXIT.
063400*
063500     MOVE     "N" TO WS-TRIM-FOUND.
063600     PERFORM  AA902-FIND-END THRU AA902-EXIT
063700              VARYING WS-TRIM-SUB FROM 40 BY -1
063800              UNTIL WS-TRIM-SUB = 0 OR WS-TRIM-FOUND-YES.
063900     COMPUTE  WS-TRIM-LEN = WS-TRIM-END - WS-TRIM-START + 1.
064000*
064100 AA900-EXIT.  EXIT.
064200*
064300 AA901-FIND-START.
064400*-----------------
064500*
064600     IF       WS-TRIM-SOURCE (WS-TRIM-SUB:1) NOT = SPACE
064700              SET  WS-TRIM-FOUND-YES TO TRUE
064800              MOVE WS-TRIM-SUB TO WS-TRIM-START.
064900*
065000 AA901-EXIT.  EXIT.
065100*
065200 AA902-FIND-END.
065300*---------------
065400*
065500     IF       WS-TRIM-SOURCE (WS-TRIM-SUB:1) NOT = SPACE
065600              SET  WS-TRIM-FOUND-YES TO TRUE
065700              MOVE WS-TRIM-SUB TO WS-TRIM-END.
065800*
065900 AA902-EXIT.  EXIT.
066000*
066100 AA910-NO-CO2-ENTITY-MSG.
066200*------------------------
066300* "No CO2 per-capita data for <entity> in <year>."
066400*
066500     MOVE     LK-CO2-ENTITY-QRY TO WS-TRIM-SOURCE.
066600     PERFORM  AA900-TRIM THRU AA900-EXIT.
066700     STRING   EQ-MSG-NO-CO2-ENTITY DELIMITED BY SIZE
066800              WS-TRIM-SOURCE (WS-TRIM-START:WS-TRIM-LEN)
066900                   DELIMITED BY SIZE
067000              EQ-MSG-IN-SEP DELIMITED BY SIZE
067100              LK-CO2-YEAR-OUT DELIMITED BY SIZE
067200              EQ-MSG-PERIOD DELIMITED BY SIZE
067300              INTO LK-CO2-ERROR-TEXT.
067400*
067500 AA910-EXIT.  EXIT.
067600*
067700 AA911-NO-CO2-YEAR-MSG.
067800*----------------------
067900* "No CO2 per-capita data found for year <year>."
068000*
068100     STRING   EQ-MSG-NO-CO2-YEAR DELIMITED BY SIZE
068200              LK-CO2-YEAR-OUT DELIMITED BY SIZE
068300              EQ-MSG-PERIOD DELIMITED BY SIZE
068400              INTO LK-CO2-ERROR-TEXT.
068500*
068600 AA911-EXIT.  EXIT.
068700*
068800 AA930-TEST-COUNTRY.
068900*-------------------
069000* Is WS-TEST-NAME a member of the country set EQCTRY derived
069100* from the forest dataset?  Linear scan - the table tops out at
069200* 300 entries.
069300*
069400     MOVE     "N" TO WS-IS-CTRY-FLAG.
069500     PERFORM  AA931-TEST-ONE-CTRY THRU AA931-EXIT
069600              VARYING WS-CTRY-SUB FROM 1 BY 1
069700              UNTIL WS-CTRY-SUB > EQ-COUNTRY-COUNT
069800              OR WS-IS-CTRY-YES.
069900*
070000 AA930-EXIT.  EXIT.
070100*
070200 AA931-TEST-ONE-CTRY.
070300*--------------------
070400*
070500     IF       EQ-COUNTRY-NAME (WS-CTRY-SUB) = WS-TEST-NAME
070600              SET  WS-IS-CTRY-YES TO TRUE.
070700*
070800 AA931-EXIT.  EXIT.
