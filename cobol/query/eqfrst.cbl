000100******************************************************************
000200*                                                                *
000300*        F O R E S T - C H A N G E   Q U E R Y   E N G I N E     *
000400*                                                                *
000500******************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000PROGRAM-ID.          EQFRST.
001100AUTHOR.              R J HARLOW.
001200INSTALLATION.        MERIDIAN DATA SYSTEMS.
001300DATE-WRITTEN.        14/03/94.
001400DATE-COMPILED.
001500SECURITY.            CONFIDENTIAL - INTERNAL USE ONLY.
001600*
001700* Remarks.           Owns the annual-change-forest-area dataset
001800*                    for the life of one run.  Selected by
001900*                    LK-FRST-FUNCTION:
002000*                      "L" - load the CSV into EQ-FRST-TABLE.
002100*                      "S" - single-entity lookup (feature D with
002200*                            an entity given).
002300*                      "T" - top-N list, no entity given
002400*                            (features D and R list mode).
002500*                      "R" - rank one entity in its year's full
002600*                            ordering (feature R with an entity).
002700*                    EQCTRY tags EQ-FRST-CTRY-FLAG on the loaded
002800*                    table directly (see EQ000 AA300); this
002900*                    module never calls EQCTRY itself.
003000*
003100*                    Entity matching (EQNAME) and CSV value
003200*                    parsing (EQNUM) are CALLed with hand-built
003300*                    working-storage areas of this program's own,
003400*                    not the shared LK-EQNAME-AREA/LK-EQNUM-AREA -
003500*                    this program is itself CALLed with
003600*                    LK-EQFRST-CTL in its LINKAGE SECTION, and a
003700*                    second COPY of WSEQLNK there to build the
003800*                    EQNAME/EQNUM call areas would duplicate
003900*                    01-levels in one compilation unit (see
004000*                    MAPS04's own hand-declared Mapa03-WS for the
004100*                    same reason).
004200*
004300* Called modules.    EQNAME, EQNUM.
004400*
004500* Changes:
004600* 14/03/94 rjh -       Created.
004700* 02/11/95 rjh -       Ranking sort rewritten as ascending-then-
004800*                      reverse for GAIN - the independent-
004900*                      tiebreak version was giving GAIN ties the
005000*                      wrong entity order against the Forestry
005100*                      Desk's hand check.
005200* 19/07/99 mfk -   .05 Y2K review - no two-digit year fields in
005300*                      this program.  No change required.
005400* 11/06/03 rjh -       AA500-RANK-ENTITY now searches the sorted
005500*                      year table instead of re-scanning the raw
005600*                      table, so a ranked entity excluded by the
005700*                      country filter reports the same "no data"
005800*                      error as one truly absent from the year.
005900* 08/05/06 clt -       Widened subscripts to COMP 9(05) for the
006000*                      12000-row reload.
006100* 17/02/11 rjh -   1.4 EQ-FRST-VALUE widened by EQNUM change -
006200*                      no code change needed here, value already
006300*                      carried as COMP-3.
006400*
006500*
006600 ENVIRONMENT             DIVISION.
006700*================================
006800*
006900 COPY "envdiv.cob".
007000 INPUT-OUTPUT            SECTION.
007100 FILE-CONTROL.
007200*
007300 COPY "seleqfrs.cob".
007400*
007500 DATA                    DIVISION.
007600*================================
007700 FILE SECTION.
007800*
007900 COPY "fdeqfrs.cob".
008000*
008100 WORKING-STORAGE SECTION.
008200*-----------------------
008300*
008400 77  WS-PROG-NAME             PIC X(15) VALUE "EQFRST (1.4)".
008500 77  WS-FRST-FILE-STATUS      PIC X(02) VALUE SPACES.
008600 77  WS-FRST-EOF-FLAG         PIC X(01) VALUE "N".
008700     88  WS-FRST-EOF-YES          VALUE "Y".
008800*
008900 01  WS-EQ-DATE-FORMATS.
009000     03  WS-EQ-DATE           PIC X(10) VALUE SPACES.
009100     03  WS-EQ-DATE-UK REDEFINES WS-EQ-DATE.
009200*       Not used by this program - retained for date-stamp
009300*       consistency across the EQ suite (see EQ000).
009400         05  WS-EQ-UK-DD      PIC 99.
009500         05  FILLER           PIC X.
009600         05  WS-EQ-UK-MM      PIC 99.
009700         05  FILLER           PIC X.
009800         05  WS-EQ-UK-CCYY    PIC 9(4).
009900     03  WS-EQ-DATE-USA REDEFINES WS-EQ-DATE.
010000         05  WS-EQ-USA-MM     PIC 99.
010100         05  FILLER           PIC X.
010200         05  WS-EQ-USA-DD     PIC 99.
010300         05  FILLER           PIC X.
010400         05  FILLER           PIC 9(4).
010500     03  WS-EQ-DATE-INTL REDEFINES WS-EQ-DATE.
010600         05  WS-EQ-INTL-CCYY  PIC 9(4).
010700         05  FILLER           PIC X.
010800         05  WS-EQ-INTL-MM    PIC 99.
010900         05  FILLER           PIC X.
011000         05  WS-EQ-INTL-DD    PIC 99.
011100*
011200 COPY "wseqmsg.cob".
011300*
011400* Hand-built EQNAME call area - shape matches LK-EQNAME-AREA in
011500* WSEQLNK.cob field for field; CALL ... USING is positional so
011600* the receiving program's own field names do not have to match.
011700*
011800 01  WS-NM-CALL-AREA.
011900     05  WS-NM-FUNCTION          PIC X(01).
012000         88  WS-NM-DO-NORMALIZE      VALUE "N".
012100         88  WS-NM-DO-MATCH          VALUE "M".
012200     05  WS-NM-RAW-NAME          PIC X(40).
012300     05  WS-NM-NORM-NAME         PIC X(40).
012400     05  WS-NM-QUERY-NAME        PIC X(40).
012500     05  WS-NM-MATCHED-NAME      PIC X(40).
012600     05  WS-NM-FOUND-FLAG        PIC X(01).
012700         88  WS-NM-FOUND             VALUE "Y".
012800         88  WS-NM-NOT-FOUND         VALUE "N".
012900     05  WS-NM-TABLE.
013000         10  WS-NM-TAB-ENTRY OCCURS 12000 TIMES
013100                             INDEXED BY WS-NM-IDX.
013200             15  WS-NM-TAB-NAME  PIC X(40).
013300     05  WS-NM-COUNT             PIC 9(05) COMP.
013400     05  FILLER                  PIC X(10).
013500*
013600* Hand-built EQNUM call area - shape matches LK-EQNUM-AREA.
013700*
013800 01  WS-NUM-CALL-AREA.
013900     05  WS-NUM-FUNCTION         PIC X(01).
014000         88  WS-NUM-DO-PARSE         VALUE "P".
014100         88  WS-NUM-DO-EDIT          VALUE "E".
014200     05  WS-NUM-TEXT             PIC X(20).
014300     05  WS-NUM-DECIMALS         PIC 9(01).
014400     05  WS-NUM-BLANK-FLAG       PIC X(01).
014500         88  WS-NUM-WAS-BLANK        VALUE "Y".
014600         88  WS-NUM-NOT-BLANK        VALUE "N".
014700     05  WS-NUM-VALUE            PIC S9(09)V9(03) COMP-3.
014800     05  WS-NUM-DISPLAY          PIC X(20).
014900     05  FILLER                  PIC X(10).
015000*
015100 01  WS-CSV-WORK.
015200     03  WS-CSV-ENTITY           PIC X(40).
015300     03  WS-CSV-CODE             PIC X(10).
015400     03  WS-CSV-YEAR-TEXT        PIC X(04).
015500     03  WS-CSV-VALUE-TEXT       PIC X(20).
015600     03  FILLER                  PIC X(10).
015700*
015800 01  WS-SCAN-WORK.
015900     03  WS-FRST-SUB             PIC 9(05) COMP VALUE ZERO.
016000     03  WS-MAX-YEAR             PIC 9(04) VALUE ZERO.
016100     03  WS-FOUND-ANY-FLAG       PIC X(01) VALUE "N".
016200         88  WS-FOUND-ANY-YES        VALUE "Y".
016300     03  WS-FOUND-REC-FLAG       PIC X(01) VALUE "N".
016400         88  WS-FOUND-REC-YES        VALUE "Y".
016500     03  FILLER                  PIC X(10).
016600*
016700 01  WS-SORT-WORK.
016800     03  WS-SORT-I               PIC 9(05) COMP VALUE ZERO.
016900     03  WS-SORT-J               PIC 9(05) COMP VALUE ZERO.
017000     03  WS-SORT-K               PIC 9(05) COMP VALUE ZERO.
017100     03  WS-SORT-HALF            PIC 9(05) COMP VALUE ZERO.
017200     03  WS-SORT-KEY-NAME        PIC X(40).
017300     03  WS-SORT-KEY-VALUE       PIC S9(09)V9(02) COMP-3.
017400     03  WS-SORT-STOP-FLAG       PIC X(01) VALUE "N".
017500         88  WS-SORT-STOP-YES        VALUE "Y".
017600     03  FILLER                  PIC X(10).
017700*
017800 01  WS-TRIM-WORK.
017900     03  WS-TRIM-SOURCE          PIC X(40).
018000     03  WS-TRIM-START           PIC 9(02) COMP.
018100     03  WS-TRIM-END             PIC 9(02) COMP.
018200     03  WS-TRIM-LEN             PIC 9(02) COMP.
018300     03  WS-TRIM-SUB             PIC 9(02) COMP.
018400     03  WS-TRIM-FOUND           PIC X(01) VALUE "N".
018500         88  WS-TRIM-FOUND-YES       VALUE "Y".
018600     03  FILLER                  PIC X(10).
018700*
018800 LINKAGE SECTION.
018900*---------------
019000*
019100 COPY "wseqfrs.cob".
019200*
019300 01  LK-EQFRST-CTL.
019400     05  LK-FRST-FUNCTION        PIC X(01).
019500         88  LK-FRST-LOAD             VALUE "L".
019600         88  LK-FRST-LOOKUP           VALUE "S".
019700         88  LK-FRST-TOP-LIST         VALUE "T".
019800         88  LK-FRST-RANK             VALUE "R".
019900     05  LK-FRST-FILE-MISSING    PIC X(01).
020000         88  LK-FRST-FILE-NOT-FOUND      VALUE "Y".
020100     05  LK-FRST-ENTITY-QRY      PIC X(40).
020200     05  LK-FRST-YEAR-IN         PIC 9(04).
020300     05  LK-FRST-YEAR-OUT        PIC 9(04).
020400     05  LK-FRST-TOP-N           PIC 9(04).
020500     05  LK-FRST-ORDER           PIC X(04).
020600     05  LK-FRST-INCL-AGG        PIC X(01).
020700     05  LK-FRST-VALUE-OUT       PIC S9(09)V9(02) COMP-3.
020800     05  LK-FRST-RANK-POS        PIC 9(05) COMP.
020900     05  LK-FRST-RANK-TOTAL      PIC 9(05) COMP.
021000     05  LK-FRST-LIST-COUNT      PIC 9(05) COMP.
021100     05  LK-FRST-ERROR-FLAG      PIC X(01).
021200         88  LK-FRST-ERROR-YES       VALUE "Y".
021300         88  LK-FRST-ERROR-NO        VALUE "N".
021400     05  LK-FRST-ERROR-TEXT      PIC X(80).
021500     05  FILLER                  PIC X(10).
021600*
021700 PROCEDURE DIVISION USING EQ-FRST-TABLE EQ-FRST-COUNT
021800                           EQ-COUNTRY-TABLE EQ-COUNTRY-COUNT
021900                           EQ-FRST-YEAR-TABLE EQ-FRST-YEAR-COUNT
022000                           LK-EQFRST-CTL.
022100*====================================================================
022200*
022300 AA000-MAIN.
022400*----------
022500*
022600     SET      LK-FRST-ERROR-NO TO TRUE.
022700     MOVE     SPACES TO LK-FRST-ERROR-TEXT.
022800*
022900     EVALUATE TRUE
023000              WHEN LK-FRST-LOAD
023100                   PERFORM AA100-LOAD-FOREST  THRU AA100-EXIT
023200              WHEN LK-FRST-LOOKUP
023300                   PERFORM AA200-SINGLE-LOOKUP THRU AA200-EXIT
023400              WHEN LK-FRST-TOP-LIST
023500                   PERFORM AA400-TOP-N        THRU AA400-EXIT
023600              WHEN LK-FRST-RANK
023700                   PERFORM AA500-RANK-ENTITY  THRU AA500-EXIT
023800     END-EVALUATE.
023900*
024000     GO TO    AA000-EXIT.
024100*
024200 AA000-EXIT.  EXIT PROGRAM.
024300*
024400 AA100-LOAD-FOREST.
024500*------------------
024600* Reads the CSV file, header skipped, rows with a blank VALUE
024700* field dropped.  A missing file is reported via LK-FRST-FILE-
024800* MISSING, not by abending - EQ000 turns it into the standard
024900* "CSV file not found" diagnostic.
025000*
025100     MOVE     "N" TO LK-FRST-FILE-MISSING.
025200     MOVE     ZERO TO EQ-FRST-COUNT.
025300     MOVE     "N" TO WS-FRST-EOF-FLAG.
025400*
025500     OPEN     INPUT EQ-FOREST-FILE.
025600     IF       WS-FRST-FILE-STATUS NOT = "00"
025700              SET  LK-FRST-FILE-NOT-FOUND TO TRUE
025800              GO TO AA100-EXIT.
025900*
026000     READ     EQ-FOREST-FILE
026100              AT END SET WS-FRST-EOF-YES.
026200*
026300     PERFORM  AA110-READ-ONE-FOREST-REC THRU AA110-EXIT
026400              UNTIL WS-FRST-EOF-YES.
026500*
026600     CLOSE    EQ-FOREST-FILE.
026700*
026800 AA100-EXIT.  EXIT.
026900*
027000 AA110-READ-ONE-FOREST-REC.
027100*--------------------------
027200*
027300     READ     EQ-FOREST-FILE
027400              AT END SET WS-FRST-EOF-YES
027500              GO TO AA110-EXIT.
027600*
027700     MOVE     SPACES TO WS-CSV-ENTITY WS-CSV-CODE
027800                         WS-CSV-YEAR-TEXT WS-CSV-VALUE-TEXT.
027900     UNSTRING EQ-FRST-CSV-TEXT DELIMITED BY ","
028000              INTO WS-CSV-ENTITY WS-CSV-CODE
028100                   WS-CSV-YEAR-TEXT WS-CSV-VALUE-TEXT.
028200*
028300     MOVE     WS-CSV-VALUE-TEXT TO WS-NUM-TEXT.
028400     SET      WS-NUM-DO-PARSE TO TRUE.
028500     CALL     "EQNUM" USING WS-NUM-CALL-AREA.
028600*
028700     IF       WS-NUM-WAS-BLANK
028800              GO TO AA110-EXIT.
028900*
029000     ADD      1 TO EQ-FRST-COUNT.
029100     MOVE     WS-CSV-ENTITY TO EQ-FRST-ENTITY (EQ-FRST-COUNT).
029200     MOVE     WS-CSV-CODE   TO EQ-FRST-CODE   (EQ-FRST-COUNT).
029300     MOVE     WS-CSV-YEAR-TEXT TO EQ-FRST-YEAR (EQ-FRST-COUNT).
029400     MOVE     WS-NUM-VALUE  TO EQ-FRST-VALUE  (EQ-FRST-COUNT).
029500     SET      EQ-FRST-NOT-COUNTRY (EQ-FRST-COUNT) TO TRUE.
029600*
029700 AA110-EXIT.  EXIT.
029800*
029900 AA200-SINGLE-LOOKUP.
030000*--------------------
030100* Feature D, entity given: match, resolve year, find the row.
030200*
030300     PERFORM  AA210-MATCH-ENTITY THRU AA210-EXIT.
030400     IF       LK-FRST-ERROR-YES
030500              GO TO AA200-EXIT.
030600*
030700     IF       LK-FRST-YEAR-IN = ZERO
030800              PERFORM AA220-ENTITY-LATEST-YEAR THRU AA220-EXIT
030900     ELSE
031000              MOVE LK-FRST-YEAR-IN TO LK-FRST-YEAR-OUT.
031100     IF       LK-FRST-ERROR-YES
031200              GO TO AA200-EXIT.
031300*
031400     PERFORM  AA230-FIND-RECORD THRU AA230-EXIT.
031500*
031600 AA200-EXIT.  EXIT.
031700*
031800 AA210-MATCH-ENTITY.
031900*-------------------
032000* Builds the EQNAME map from every raw entity name in the
032100* loaded table (duplicates and all - EQNAME de-dupes) and
032200* matches LK-FRST-ENTITY-QRY against it.
032300*
032400     MOVE     EQ-FRST-COUNT TO WS-NM-COUNT.
032500     PERFORM  AA211-COPY-NAME THRU AA211-EXIT
032600              VARYING WS-FRST-SUB FROM 1 BY 1
032700              UNTIL WS-FRST-SUB > EQ-FRST-COUNT.
032800*
032900     SET      WS-NM-DO-MATCH TO TRUE.
033000     MOVE     LK-FRST-ENTITY-QRY TO WS-NM-QUERY-NAME.
033100     CALL     "EQNAME" USING WS-NM-CALL-AREA.
033200*
033300     IF       WS-NM-NOT-FOUND
033400              SET  LK-FRST-ERROR-YES TO TRUE
033500              MOVE EQ-MSG-UNKNOWN-ENTITY TO LK-FRST-ERROR-TEXT
033600              GO TO AA210-EXIT.
033700*
033800     MOVE     WS-NM-MATCHED-NAME TO LK-FRST-ENTITY-QRY.
033900*
034000 AA210-EXIT.  EXIT.
034100*
034200 AA211-COPY-NAME.
034300*----------------
034400*
034500     MOVE     EQ-FRST-ENTITY (WS-FRST-SUB)
034600              TO WS-NM-TAB-NAME (WS-FRST-SUB).
034700*
034800 AA211-EXIT.  EXIT.
034900*
035000 AA220-ENTITY-LATEST-YEAR.
035100*-------------------------
035200* Latest-year-for-an-entity rule: max YEAR over that entity's
035300* rows, unfiltered by the country flag.
035400*
035500     MOVE     ZERO TO WS-MAX-YEAR.
035600     MOVE     "N"  TO WS-FOUND-ANY-FLAG.
035700*
035800     PERFORM  AA221-TEST-ONE-YEAR THRU AA221-EXIT
035900              VARYING WS-FRST-SUB FROM 1 BY 1
036000              UNTIL WS-FRST-SUB > EQ-FRST-COUNT.
036100*
036200     IF       NOT WS-FOUND-ANY-YES
036300              SET  LK-FRST-ERROR-YES TO TRUE
036400              MOVE LK-FRST-ENTITY-QRY TO WS-TRIM-SOURCE
036500              PERFORM AA900-TRIM THRU AA900-EXIT
036600              STRING EQ-MSG-NO-DATA-ENTITY DELIMITED BY SIZE
036700                     WS-TRIM-SOURCE (WS-TRIM-START:WS-TRIM-LEN)
036800                          DELIMITED BY SIZE
036900                     EQ-MSG-PERIOD DELIMITED BY SIZE
037000                     INTO LK-FRST-ERROR-TEXT
037100              GO TO AA220-EXIT.
037200*
037300     MOVE     WS-MAX-YEAR TO LK-FRST-YEAR-OUT.
037400*
037500 AA220-EXIT.  EXIT.
037600*
037700 AA221-TEST-ONE-YEAR.
037800*--------------------
037900*
038000     IF       EQ-FRST-ENTITY (WS-FRST-SUB) = LK-FRST-ENTITY-QRY
038100              SET  WS-FOUND-ANY-YES TO TRUE
038200              IF   EQ-FRST-YEAR (WS-FRST-SUB) > WS-MAX-YEAR
038300                   MOVE EQ-FRST-YEAR (WS-FRST-SUB) TO WS-MAX-YEAR.
038400*
038500 AA221-EXIT.  EXIT.
038600*
038700 AA230-FIND-RECORD.
038800*------------------
038900* Scans for the (entity, year) row.  Not found sets the same
039000* no-such-record condition used by feature D's single-value
039100* lookup - AA500 (feature R, rank lookup) shares this paragraph
039200* and reports the identical error when the entity has no row
039300* for the ranking year.
039400*
039500     MOVE     "N" TO WS-FOUND-REC-FLAG.
039600     PERFORM  AA231-TEST-ONE-REC THRU AA231-EXIT
039700              VARYING WS-FRST-SUB FROM 1 BY 1
039800              UNTIL WS-FRST-SUB > EQ-FRST-COUNT
039900              OR WS-FOUND-REC-YES.
040000*
040100     IF       NOT WS-FOUND-REC-YES
040200              PERFORM AA910-NO-FRST-ENTITY-MSG THRU AA910-EXIT
040300              GO TO AA230-EXIT.
040400*
040500 AA230-EXIT.  EXIT.
040600*
040700 AA231-TEST-ONE-REC.
040800*-------------------
040900*
041000     IF       EQ-FRST-ENTITY (WS-FRST-SUB) = LK-FRST-ENTITY-QRY
041100              AND EQ-FRST-YEAR (WS-FRST-SUB) = LK-FRST-YEAR-OUT
041200              SET  WS-FOUND-REC-YES TO TRUE
041300              MOVE EQ-FRST-VALUE (WS-FRST-SUB)
041400                   TO LK-FRST-VALUE-OUT.
041500*
041600 AA231-EXIT.  EXIT.
041700*
041800 AA400-TOP-N.
041900*------------
042000* Feature D/R list mode: title + numbered list, no entity given.
042100*
042200     IF       LK-FRST-YEAR-IN = ZERO
042300              PERFORM AA410-OVERALL-LATEST-YEAR THRU AA410-EXIT
042400     ELSE
042500              MOVE LK-FRST-YEAR-IN TO LK-FRST-YEAR-OUT.
042600     IF       LK-FRST-ERROR-YES
042700              GO TO AA400-EXIT.
042800*
042900     PERFORM  AA450-SORT-YEAR-TABLE THRU AA450-EXIT.
043000     IF       LK-FRST-ERROR-YES
043100              GO TO AA400-EXIT.
043200*
043300     IF       LK-FRST-TOP-N > ZERO
043400              AND EQ-FRST-YEAR-COUNT > LK-FRST-TOP-N
043500              MOVE LK-FRST-TOP-N TO EQ-FRST-YEAR-COUNT.
043600*
043700     MOVE     EQ-FRST-YEAR-COUNT TO LK-FRST-LIST-COUNT.
043800*
043900 AA400-EXIT.  EXIT.
044000*
044100 AA410-OVERALL-LATEST-YEAR.
044200*--------------------------
044300* Latest-year-overall (list mode) rule: max YEAR over rows
044400* passing the country filter (INCL-AGG = "N" restricts to
044500* EQ-FRST-IS-COUNTRY rows; "Y" takes every row).
044600*
044700     MOVE     ZERO TO WS-MAX-YEAR.
044800     MOVE     "N"  TO WS-FOUND-ANY-FLAG.
044900*
045000     PERFORM  AA411-TEST-ONE-YEAR THRU AA411-EXIT
045100              VARYING WS-FRST-SUB FROM 1 BY 1
045200              UNTIL WS-FRST-SUB > EQ-FRST-COUNT.
045300*
045400     IF       NOT WS-FOUND-ANY-YES
045500              SET  LK-FRST-ERROR-YES TO TRUE
045600              MOVE EQ-MSG-NO-DATA-AVAIL TO LK-FRST-ERROR-TEXT
045700              GO TO AA410-EXIT.
045800*
045900     MOVE     WS-MAX-YEAR TO LK-FRST-YEAR-OUT.
046000*
046100 AA410-EXIT.  EXIT.
046200*
046300 AA411-TEST-ONE-YEAR.
046400*--------------------
046500*
046600     IF       LK-FRST-INCL-AGG = "Y"
046700              OR EQ-FRST-IS-COUNTRY (WS-FRST-SUB)
046800              SET  WS-FOUND-ANY-YES TO TRUE
046900              IF   EQ-FRST-YEAR (WS-FRST-SUB) > WS-MAX-YEAR
047000                   MOVE EQ-FRST-YEAR (WS-FRST-SUB) TO WS-MAX-YEAR.
047100*
047200 AA411-EXIT.  EXIT.
047300*
047400 AA450-SORT-YEAR-TABLE.
047500*----------------------
047600* Builds EQ-FRST-YEAR-TABLE from the candidate rows for
047700* LK-FRST-YEAR-OUT (country-filtered), sorts ascending by
047800* (VALUE, ENTITY), then reverses the whole table when ORDER =
047900* GAIN - the reversed-sort semantics of the ranking rule, not
048000* an independent descending tiebreak.
048100*
048200     IF       LK-FRST-ORDER NOT = "LOSS" AND NOT = "GAIN"
048300              SET  LK-FRST-ERROR-YES TO TRUE
048400              MOVE EQ-MSG-BAD-ORDER TO LK-FRST-ERROR-TEXT
048500              MOVE ZERO TO EQ-FRST-YEAR-COUNT
048600              GO TO AA450-EXIT.
048700*
048800     MOVE     ZERO TO EQ-FRST-YEAR-COUNT.
048900     PERFORM  AA451-COLLECT-CANDIDATE THRU AA451-EXIT
049000              VARYING WS-FRST-SUB FROM 1 BY 1
049100              UNTIL WS-FRST-SUB > EQ-FRST-COUNT.
049200*
049300     IF       EQ-FRST-YEAR-COUNT = ZERO
049400              SET  LK-FRST-ERROR-YES TO TRUE
049500              PERFORM AA911-NO-FRST-YEAR-MSG THRU AA911-EXIT
049600              GO TO AA450-EXIT.
049700*
049800     IF       EQ-FRST-YEAR-COUNT > 1
049900              PERFORM AA455-SORT-ASCENDING THRU AA455-EXIT.
050000*
050100     IF       LK-FRST-ORDER = "GAIN"
050200              PERFORM AA458-REVERSE-TABLE THRU AA458-EXIT.
050300*
050400 AA450-EXIT.  EXIT.
050500*
050600 AA451-COLLECT-CANDIDATE.
050700*------------------------
050800*
050900     IF       EQ-FRST-YEAR (WS-FRST-SUB) = LK-FRST-YEAR-OUT
051000              AND (LK-FRST-INCL-AGG = "Y"
051100                   OR EQ-FRST-IS-COUNTRY (WS-FRST-SUB))
051200              ADD  1 TO EQ-FRST-YEAR-COUNT
051300              MOVE EQ-FRST-ENTITY (WS-FRST-SUB)
051400                   TO EQ-FRSTYR-ENTITY (EQ-FRST-YEAR-COUNT)
051500              MOVE EQ-FRST-VALUE (WS-FRST-SUB)
051600                   TO EQ-FRSTYR-VALUE (EQ-FRST-YEAR-COUNT).
051700*
051800 AA451-EXIT.  EXIT.
051900*
052000 AA455-SORT-ASCENDING.
052100*---------------------
052200* Classic insertion sort - ascending (VALUE, ENTITY).
052300*
052400     PERFORM  AA456-INSERT-ONE THRU AA456-EXIT
052500              VARYING WS-SORT-I FROM 2 BY 1
052600              UNTIL WS-SORT-I > EQ-FRST-YEAR-COUNT.
052700*
052800 AA455-EXIT.  EXIT.
052900*
053000 AA456-INSERT-ONE.
053100*-----------------
053200*
053300     MOVE     EQ-FRSTYR-ENTITY (WS-SORT-I) TO WS-SORT-KEY-NAME.
053400     MOVE     EQ-FRSTYR-VALUE  (WS-SORT-I) TO WS-SORT-KEY-VALUE.
053500     MOVE     WS-SORT-I TO WS-SORT-J.
053600     MOVE     "N" TO WS-SORT-STOP-FLAG.
053700*
053800     PERFORM  AA457-SHIFT-DOWN THRU AA457-EXIT
053900              UNTIL WS-SORT-J < 2 OR WS-SORT-STOP-YES.
054000*
054100     MOVE     WS-SORT-KEY-NAME  TO EQ-FRSTYR-ENTITY (WS-SORT-J).
054200     MOVE     WS-SORT-KEY-VALUE TO EQ-FRSTYR-VALUE  (WS-SORT-J).
054300*
054400 AA456-EXIT.  EXIT.
054500*
054600 AA457-SHIFT-DOWN.
054700*-----------------
054800* If the row at J-1 sorts after the pending key it has not
054900* found its home yet - shift it up one slot and keep going.
055000*
055100     IF       EQ-FRSTYR-VALUE (WS-SORT-J - 1) > WS-SORT-KEY-VALUE
055200              OR (EQ-FRSTYR-VALUE (WS-SORT-J - 1) =
055300                       WS-SORT-KEY-VALUE
055400                  AND EQ-FRSTYR-ENTITY (WS-SORT-J - 1) >
055500                       WS-SORT-KEY-NAME)
055600              MOVE EQ-FRSTYR-ENTITY (WS-SORT-J - 1) TO
055700                   EQ-FRSTYR-ENTITY (WS-SORT-J)
055800              MOVE EQ-FRSTYR-VALUE (WS-SORT-J - 1) TO
055900                   EQ-FRSTYR-VALUE (WS-SORT-J)
056000              SUBTRACT 1 FROM WS-SORT-J
056100     ELSE
056200              SET  WS-SORT-STOP-YES TO TRUE.
056300*
056400 AA457-EXIT.  EXIT.
056500*
056600 AA458-REVERSE-TABLE.
056700*--------------------
056800*
056900     COMPUTE  WS-SORT-HALF = EQ-FRST-YEAR-COUNT / 2.
057000     PERFORM  AA459-SWAP-ONE THRU AA459-EXIT
057100              VARYING WS-SORT-I FROM 1 BY 1
057200              UNTIL WS-SORT-I > WS-SORT-HALF.
057300*
057400 AA458-EXIT.  EXIT.
057500*
057600 AA459-SWAP-ONE.
057700*---------------
057800*
057900     COMPUTE  WS-SORT-K = EQ-FRST-YEAR-COUNT - WS-SORT-I + 1.
058000     MOVE     EQ-FRSTYR-ENTITY (WS-SORT-I) TO WS-SORT-KEY-NAME.
058100     MOVE     EQ-FRSTYR-VALUE  (WS-SORT-I) TO WS-SORT-KEY-VALUE.
058200     MOVE     EQ-FRSTYR-ENTITY (WS-SORT-K)
058300              TO EQ-FRSTYR-ENTITY (WS-SORT-I).
058400     MOVE     EQ-FRSTYR-VALUE (WS-SORT-K)
058500              TO EQ-FRSTYR-VALUE (WS-SORT-I).
058600     MOVE     WS-SORT-KEY-NAME  TO EQ-FRSTYR-ENTITY (WS-SORT-K).
058700     MOVE     WS-SORT-KEY-VALUE TO EQ-FRSTYR-VALUE  (WS-SORT-K).
058800*
058900 AA459-EXIT.  EXIT.
059000*
059100 AA500-RANK-ENTITY.
059200*------------------
059300* Feature R, entity given: match, resolve year, build the full
059400* sorted ranking, find the entity's position in it.
059500*
059600     PERFORM  AA210-MATCH-ENTITY THRU AA210-EXIT.
059700     IF       LK-FRST-ERROR-YES
059800              GO TO AA500-EXIT.
059900*
060000     IF       LK-FRST-YEAR-IN = ZERO
060100              PERFORM AA220-ENTITY-LATEST-YEAR THRU AA220-EXIT
060200     ELSE
060300              MOVE LK-FRST-YEAR-IN TO LK-FRST-YEAR-OUT.
060400     IF       LK-FRST-ERROR-YES
060500              GO TO AA500-EXIT.
060600*
060700     PERFORM  AA450-SORT-YEAR-TABLE THRU AA450-EXIT.
060800     IF       LK-FRST-ERROR-YES
060900              GO TO AA500-EXIT.
061000*
061100     MOVE     "N" TO WS-FOUND-REC-FLAG.
061200     PERFORM  AA501-FIND-IN-YEAR-TABLE THRU AA501-EXIT
061300              VARYING WS-SORT-I FROM 1 BY 1
061400              UNTIL WS-SORT-I > EQ-FRST-YEAR-COUNT
061500              OR WS-FOUND-REC-YES.
061600*
061700     IF       NOT WS-FOUND-REC-YES
061800              SET  LK-FRST-ERROR-YES TO TRUE
061900              PERFORM AA910-NO-FRST-ENTITY-MSG THRU AA910-EXIT.
062000*
062100 AA500-EXIT.  EXIT.
062200*
062300 AA501-FIND-IN-YEAR-TABLE.
062400*-------------------------
062500*
062600     IF       EQ-FRSTYR-ENTITY (WS-SORT-I) = LK-FRST-ENTITY-QRY
062700              SET  WS-FOUND-REC-YES TO TRUE
062800              MOVE WS-SORT-I TO LK-FRST-RANK-POS
062900              MOVE EQ-FRST-YEAR-COUNT TO LK-FRST-RANK-TOTAL
063000              MOVE EQ-FRSTYR-VALUE (WS-SORT-I)
063100                   TO LK-FRST-VALUE-OUT.
063200*
063300 AA501-EXIT.  EXIT.
063400*
063500 AA900-TRIM.
063600*-----------
063700* First/last non-space byte of the 40-byte WS-TRIM-SOURCE
063800* already MOVEd in by the caller - an all-blank field trims to
063900* one blank.
064000*
064100     MOVE     "N" TO WS-TRIM-FOUND.
064200     PERFORM  AA901-FIND-START THRU AA901-EXIT
064300              VARYING WS-TRIM-SUB FROM 1 BY 1
064400              UNTIL WS-TRIM-SUB > 40 OR WS-TRIM-FOUND-YES.
064500     IF       NOT WS-TRIM-FOUND-YES
064600              MOVE 1 TO WS-TRIM-START WS-TRIM-END WS-TRIM-LEN
064700              GO TO AA900-EXIT.
064800*
064900     MOVE     "N" TO WS-TRIM-FOUND.
065000     PERFORM  AA902-FIND-END THRU AA902-EXIT
065100              VARYING WS-TRIM-SUB FROM 40 BY -1
065200              UNTIL WS-TRIM-SUB = 0 OR WS-TRIM-FOUND-YES.
065300     COMPUTE  WS-TRIM-LEN = WS-TRIM-END - WS-TRIM-START + 1.
065400*
065500 AA900-EXIT.  EXIT.
065600*
065700 AA901-FIND-START.
065800*-----------------
065900*
066000     IF       WS-TRIM-SOURCE (WS-TRIM-SUB:1) NOT = SPACE
066100              SET  WS-TRIM-FOUND-YES TO TRUE
066200              MOVE WS-TRIM-SUB TO WS-TRIM-START.
066300*
066400 AA901-EXIT.  EXIT.
066500*
066600 AA902-FIND-END.
066700*---------------
066800*
066900     IF       WS-TRIM-SOURCE (WS-TRIM-SUB:1) NOT = SPACE
067000              SET  WS-TRIM-FOUND-YES TO TRUE
067100              MOVE WS-TRIM-SUB TO WS-TRIM-END.
067200*
067300 AA902-EXIT.  EXIT.
067400*
067500 AA910-NO-FRST-ENTITY-MSG.
067600*-------------------------
067700* "No forest change data for <entity> in <year>."
067800*
067900     MOVE     LK-FRST-ENTITY-QRY TO WS-TRIM-SOURCE.
068000     PERFORM  AA900-TRIM THRU AA900-EXIT.
068100     SET      LK-FRST-ERROR-YES TO TRUE.
068200     STRING   EQ-MSG-NO-FRST-ENTITY DELIMITED BY SIZE
068300              WS-TRIM-SOURCE (WS-TRIM-START:WS-TRIM-LEN)
068400                   DELIMITED BY SIZE
068500              EQ-MSG-IN-SEP DELIMITED BY SIZE
068600              LK-FRST-YEAR-OUT DELIMITED BY SIZE
068700              EQ-MSG-PERIOD DELIMITED BY SIZE
068800              INTO LK-FRST-ERROR-TEXT.
068900*
069000 AA910-EXIT.  EXIT.
069100*
069200 AA911-NO-FRST-YEAR-MSG.
069300*-----------------------
069400* "No forest change data found for year <year>."
069500*
069600     STRING   EQ-MSG-NO-FRST-YEAR DELIMITED BY SIZE
069700              LK-FRST-YEAR-OUT DELIMITED BY SIZE
069800              EQ-MSG-PERIOD DELIMITED BY SIZE
069900              INTO LK-FRST-ERROR-TEXT.
070000*
070100 AA911-EXIT.  EXIT.
