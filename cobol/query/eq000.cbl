000100******************************************************************
000200*                                                                *
000300*      E N V I R O N M E N T A L   Q U E R Y   D R I V E R       *
000400*                                                                *
000500******************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000PROGRAM-ID.          EQ000.
001100AUTHOR.              R J HARLOW.
001200INSTALLATION.        MERIDIAN DATA SYSTEMS.
001300DATE-WRITTEN.        25/03/94.
001400DATE-COMPILED.
001500SECURITY.            CONFIDENTIAL - INTERNAL USE ONLY.
001600*
001700* Remarks.           Top level of the EQ (Environmental Query)
001800*                    suite.  Reads one control card, runs one of
001900*                    the three query features against the
002000*                    forest-change and CO2-per-capita datasets,
002100*                    and writes either a formatted report or a
002200*                    single "Error: " diagnostic line.
002300*
002400*                    EQ-CTL-FEATURE selects the run:
002500*                      "D" - deforestation  (calls EQFRST only)
002600*                      "C" - co2 per capita (calls EQFRST for the
002700*                            country set, then EQCO2)
002800*                      "R" - forest change ranking (calls EQFRST
002900*                            only, function "R")
003000*                    This module owns EQ-FRST-TABLE, EQ-CO2-TABLE
003100*                    and every subprogram call area (all COPYd
003200*                    into WORKING-STORAGE here, not LINKAGE - this
003300*                    is the only module in the suite that needs
003400*                    all five areas open at once).  EQNUM is
003500*                    CALLed directly, by this module, to edit
003600*                    every value into display text (function "E")
003700*                    before EQFMT is CALLed to build the line -
003800*                    entity matching (EQNAME) stays inside EQFRST
003900*                    and EQCO2, this module never calls EQNAME.
004000*
004100* Called modules.    EQFRST, EQCO2, EQCTRY, EQNUM, EQFMT.
004200*
004300* Changes:
004400* 25/03/94 rjh -       Created.
004500* 03/12/95 rjh -       TOP-N and INCL-AGG defaulting moved here
004600*                      from the control card layout itself - a
004700*                      blank card field is now legal input.
004800* 19/07/99 mfk -   .05 Y2K review - EQ-CTL-YEAR already a full
004900*                      four-digit field.  No change required.
005000* 11/06/03 rjh -       AA300 now derives the country set once,
005100*                      ahead of both the D/R engine and the C
005200*                      engine, instead of duplicating the EQFRST
005300*                      load inside AA600-RUN-FEATURE-C.
005400* 08/05/06 clt -       Added AA800/AA810 value-edit paragraphs
005500*                      once EQNUM's function "E" absorbed all of
005600*                      the comma-grouping logic that used to live
005700*                      (badly) in the old AA900 of this program.
005800* 17/02/11 rjh -       RETURN-CODE now set from WS-COND-CODE in
005900*                      one place (AA900) after the Audit Group
006000*                      found a path that fell through to STOP RUN
006100*                      with the prior run's code still set.
006200*
006300*
006400 ENVIRONMENT             DIVISION.
006500*================================
006600*
006700 COPY "envdiv.cob".
006800 INPUT-OUTPUT            SECTION.
006900 FILE-CONTROL.
007000*
007100     COPY "seleqctl.cob".
007200     COPY "seleqrpt.cob".
007300     COPY "seleqerr.cob".
007400*
007500 DATA                    DIVISION.
007600*================================
007700 FILE SECTION.
007800*
007900 COPY "fdeqctl.cob".
008000 COPY "fdeqrpt.cob".
008100 COPY "fdeqerr.cob".
008200*
008300 WORKING-STORAGE SECTION.
008400*-----------------------
008500*
008600 77  WS-PROG-NAME             PIC X(15) VALUE "EQ000 (1.6)".
008700*
008800 01  WS-EQ-DATE-FORMATS.
008900     03  WS-EQ-DATE           PIC X(10) VALUE SPACES.
009000     03  WS-EQ-DATE-UK REDEFINES WS-EQ-DATE.
009100         05  WS-EQ-UK-DD      PIC 99.
009200         05  FILLER           PIC X.
009300         05  WS-EQ-UK-MM      PIC 99.
009400         05  FILLER           PIC X.
009500         05  WS-EQ-UK-CCYY    PIC 9(4).
009600     03  WS-EQ-DATE-USA REDEFINES WS-EQ-DATE.
009700         05  WS-EQ-USA-MM     PIC 99.
009800         05  FILLER           PIC X.
009900         05  WS-EQ-USA-DD     PIC 99.
010000         05  FILLER           PIC X.
010100         05  FILLER           PIC 9(4).
010200     03  WS-EQ-DATE-INTL REDEFINES WS-EQ-DATE.
010300         05  WS-EQ-INTL-CCYY  PIC 9(4).
010400         05  FILLER           PIC X.
010500         05  WS-EQ-INTL-MM    PIC 99.
010600         05  FILLER           PIC X.
010700         05  WS-EQ-INTL-DD    PIC 99.
010800*
010900 COPY "wseqmsg.cob".
011000 COPY "wseqfrs.cob".
011100 COPY "wseqco2.cob".
011200 COPY "wseqlnk.cob".
011300*
011400 01  WS-FILE-STATUS-GROUP.
011500     03  WS-CTL-FILE-STATUS   PIC X(02) VALUE SPACES.
011600         88  WS-CTL-STATUS-OK     VALUE "00".
011700         88  WS-CTL-STATUS-EOF    VALUE "10".
011800     03  WS-RPT-FILE-STATUS   PIC X(02) VALUE SPACES.
011900     03  WS-ERR-FILE-STATUS   PIC X(02) VALUE SPACES.
012000     03  FILLER               PIC X(10).
012100*
012200 01  WS-RUN-SWITCHES.
012300     03  WS-CTL-EOF-FLAG      PIC X(01) VALUE "N".
012400         88  WS-CTL-EOF           VALUE "Y".
012500     03  WS-CTL-OPEN-FLAG     PIC X(01) VALUE "N".
012600         88  WS-CTL-OPEN-FAILED   VALUE "Y".
012700     03  WS-COND-FLAG         PIC X(01) VALUE "N".
012800         88  WS-COND-ERROR        VALUE "Y".
012900         88  WS-COND-CLEAN        VALUE "N".
013000     03  WS-COND-CODE         PIC 9(01) COMP VALUE ZERO.
013100     03  FILLER               PIC X(10).
013200*
013300 77  WS-ABORT-MESSAGE         PIC X(80) VALUE SPACES.
013400*
013500 01  WS-DEFAULT-WORK.
013600     03  WS-DEF-TOP-N         PIC 9(04) COMP VALUE 10.
013700     03  FILLER               PIC X(10).
013800*
013900 01  WS-METRIC-WORK.
014000     03  WS-METRIC-TEXT       PIC X(40) VALUE SPACES.
014100     03  WS-UNIT-TEXT         PIC X(10) VALUE SPACES.
014200     03  FILLER               PIC X(10).
014300*
014400 01  WS-CSV-NAME-WORK.
014500     03  WS-CSV-DDNAME        PIC X(20) VALUE SPACES.
014600     03  FILLER               PIC X(10).
014700*
014800* NOTE - unlike EQFRST/EQCO2, this program CALLs EQNUM through
014900* LK-EQNUM-AREA itself, taken straight from the COPY of
015000* WSEQLNK above - EQ000 has no LINKAGE SECTION of its own to
015100* conflict with (it is CALLed by nobody), so there is no reason
015200* to hand-build a second copy of the area the way the two query
015300* engines must.
015400*
015500 01  WS-DETAIL-WORK.
015600     03  WS-DTL-SUB               PIC 9(05) COMP VALUE ZERO.
015700     03  WS-DTL-COUNT             PIC 9(05) COMP VALUE ZERO.
015800     03  FILLER                   PIC X(10).
015900*
016000 PROCEDURE DIVISION.
016100*====================================================================
016200*
016300 AA000-MAIN.
016400*----------
016500*
016600     SET      WS-COND-CLEAN TO TRUE.
016700     MOVE     ZERO TO WS-COND-CODE.
016800*
016900     PERFORM  AA100-OPEN-FILES     THRU AA100-EXIT.
017000     IF       WS-CTL-OPEN-FAILED
017100              GO TO AA000-DONE.
017200*
017300     PERFORM  AA150-READ-CONTROL   THRU AA150-EXIT.
017400     IF       WS-COND-ERROR
017500              GO TO AA000-DONE.
017600*
017700     PERFORM  AA160-APPLY-DEFAULTS THRU AA160-EXIT.
017800*
017900     EVALUATE TRUE
018000         WHEN EQ-CTL-DEFOREST
018100              PERFORM AA400-RUN-FEATURE-D THRU AA400-EXIT
018200         WHEN EQ-CTL-RANKING
018300              PERFORM AA500-RUN-FEATURE-R THRU AA500-EXIT
018400         WHEN EQ-CTL-CO2
018500              PERFORM AA600-RUN-FEATURE-C THRU AA600-EXIT
018600         WHEN OTHER
018700              SET  WS-COND-ERROR TO TRUE
018800              MOVE EQ-MSG-BAD-FEATURE TO WS-ABORT-MESSAGE
018900     END-EVALUATE.
019000*
019100 AA000-DONE.
019200*
019300     PERFORM  AA900-FINISH THRU AA900-EXIT.
019400     PERFORM  AA950-CLOSE-FILES THRU AA950-EXIT.
019500     MOVE     WS-COND-CODE TO RETURN-CODE.
019600     STOP     RUN.
019700*
019800 AA100-OPEN-FILES.
019900*----------------
020000* Report and error streams are opened first - a diagnostic run
020100* must be able to WRITE its own "Error: " line even when the
020200* control card cannot be read at all.
020300*
020400     MOVE     "N" TO WS-CTL-OPEN-FLAG.
020500     OPEN     OUTPUT EQ-REPORT-FILE.
020600     OPEN     OUTPUT EQ-ERROR-FILE.
020700     OPEN     INPUT  EQ-CONTROL-FILE.
020800     IF       WS-CTL-FILE-STATUS NOT = "00"
020900              SET  WS-CTL-OPEN-FAILED TO TRUE
021000              DISPLAY "EQ000 - CANNOT OPEN CONTROL CARD FILE, "
021100                      "STATUS = " WS-CTL-FILE-STATUS
021200              MOVE 2 TO WS-COND-CODE
021300              GO TO AA100-EXIT.
021400*
021500 AA100-EXIT.  EXIT.
021600*
021700 AA150-READ-CONTROL.
021800*-------------------
021900* One control card = one query.  A second card, if present, is
022000* never read - this suite is a single-query-per-run batch tool.
022100*
022200     MOVE     SPACES TO EQ-CONTROL-RECORD.
022300     READ     EQ-CONTROL-FILE
022400              AT END
022500                 SET WS-CTL-EOF TO TRUE
022600                 SET WS-COND-ERROR TO TRUE
022700                 MOVE EQ-MSG-BAD-FEATURE TO WS-ABORT-MESSAGE
022800                 GO TO AA150-EXIT.
022900*
023000 AA150-EXIT.  EXIT.
023100*
023200 AA160-APPLY-DEFAULTS.
023300*---------------------
023400* TOP-N of zero means "not supplied" - the control card layout
023500* carries no separate flag for that, per the Feature Desk's own
023600* 1995 request (see Changes above).
023700*
023800     IF       EQ-CTL-TOP-N = ZERO
023900              MOVE WS-DEF-TOP-N TO EQ-CTL-TOP-N.
024000     IF       EQ-CTL-INCL-AGG NOT = "Y"
024100              MOVE "N" TO EQ-CTL-INCL-AGG.
024200     IF       EQ-CTL-ORDER NOT = "LOSS" AND
024300              EQ-CTL-ORDER NOT = "GAIN"
024400              MOVE "LOSS" TO EQ-CTL-ORDER.
024500*
024600 AA160-EXIT.  EXIT.
024700*
024800 AA300-LOAD-FOREST-AND-COUNTRY.
024900*------------------------------
025000* Shared by features D, R and C - the country set is derived
025100* from the forest dataset regardless of which feature the card
025200* requests (Feature C needs it to restrict its own universe).
025300*
025400     MOVE     SPACES TO LK-EQFRST-CTL.
025500     SET      LK-FRST-LOAD TO TRUE.
025600     CALL     "EQFRST" USING EQ-FRST-TABLE EQ-FRST-COUNT
025700                       EQ-COUNTRY-TABLE EQ-COUNTRY-COUNT
025800                       EQ-FRST-YEAR-TABLE EQ-FRST-YEAR-COUNT
025900                       LK-EQFRST-CTL.
026000     IF       LK-FRST-FILE-NOT-FOUND
026100              SET  WS-COND-ERROR TO TRUE
026200              MOVE "EQFRSTIN" TO WS-CSV-DDNAME
026300              PERFORM AA910-CSV-NOT-FOUND-MSG THRU AA910-EXIT
026400              GO TO AA300-EXIT.
026500*
026600     CALL     "EQCTRY" USING EQ-FRST-TABLE EQ-FRST-COUNT
026700                       EQ-COUNTRY-TABLE EQ-COUNTRY-COUNT.
026800*
026900 AA300-EXIT.  EXIT.
027000*
027100 AA400-RUN-FEATURE-D.
027200*--------------------
027300*
027400     PERFORM  AA300-LOAD-FOREST-AND-COUNTRY THRU AA300-EXIT.
027500     IF       WS-COND-ERROR
027600              GO TO AA400-EXIT.
027700*
027800     MOVE     "Annual change in forest area" TO WS-METRIC-TEXT.
027900     MOVE     "ha" TO WS-UNIT-TEXT.
028000*
028100     IF       EQ-CTL-ENTITY-QRY NOT = SPACES
028200              PERFORM AA410-D-SINGLE THRU AA410-EXIT
028300     ELSE
028400              PERFORM AA420-D-LIST   THRU AA420-EXIT.
028500*
028600 AA400-EXIT.  EXIT.
028700*
028800 AA410-D-SINGLE.
028900*---------------
029000*
029100     MOVE     SPACES TO LK-EQFRST-CTL.
029200     SET      LK-FRST-LOOKUP TO TRUE.
029300     MOVE     EQ-CTL-ENTITY-QRY TO LK-FRST-ENTITY-QRY.
029400     MOVE     EQ-CTL-YEAR TO LK-FRST-YEAR-IN.
029500     CALL     "EQFRST" USING EQ-FRST-TABLE EQ-FRST-COUNT
029600                       EQ-COUNTRY-TABLE EQ-COUNTRY-COUNT
029700                       EQ-FRST-YEAR-TABLE EQ-FRST-YEAR-COUNT
029800                       LK-EQFRST-CTL.
029900     IF       LK-FRST-ERROR-YES
030000              SET  WS-COND-ERROR TO TRUE
030100              MOVE LK-FRST-ERROR-TEXT TO WS-ABORT-MESSAGE
030200              GO TO AA410-EXIT.
030300*
030400     MOVE     LK-FRST-VALUE-OUT TO LK-EQNUM-VALUE.
030500     PERFORM  AA800-EDIT-VALUE THRU AA800-EXIT.
030600*
030700     MOVE     SPACES TO LK-EQFMT-CTL.
030800     SET      LK-FMT-SINGLE TO TRUE.
030900     MOVE     "D" TO LK-FMT-FEATURE.
031000     MOVE     WS-METRIC-TEXT TO LK-FMT-METRIC.
031100     MOVE     WS-UNIT-TEXT TO LK-FMT-UNIT.
031200     MOVE     LK-FRST-ENTITY-QRY TO LK-FMT-ENTITY.
031300     MOVE     LK-FRST-YEAR-OUT TO LK-FMT-YEAR.
031400     MOVE     LK-EQNUM-DISPLAY TO LK-FMT-VALUE-TEXT.
031500     CALL     "EQFMT" USING LK-EQFMT-CTL.
031600     PERFORM  AA850-WRITE-REPORT-LINE THRU AA850-EXIT.
031700*
031800 AA410-EXIT.  EXIT.
031900*
032000 AA420-D-LIST.
032100*-------------
032200*
032300     MOVE     SPACES TO LK-EQFRST-CTL.
032400     SET      LK-FRST-TOP-LIST TO TRUE.
032500     MOVE     EQ-CTL-YEAR TO LK-FRST-YEAR-IN.
032600     MOVE     EQ-CTL-TOP-N TO LK-FRST-TOP-N.
032700     MOVE     EQ-CTL-ORDER TO LK-FRST-ORDER.
032800     MOVE     EQ-CTL-INCL-AGG TO LK-FRST-INCL-AGG.
032900     CALL     "EQFRST" USING EQ-FRST-TABLE EQ-FRST-COUNT
033000                       EQ-COUNTRY-TABLE EQ-COUNTRY-COUNT
033100                       EQ-FRST-YEAR-TABLE EQ-FRST-YEAR-COUNT
033200                       LK-EQFRST-CTL.
033300     IF       LK-FRST-ERROR-YES
033400              SET  WS-COND-ERROR TO TRUE
033500              MOVE LK-FRST-ERROR-TEXT TO WS-ABORT-MESSAGE
033600              GO TO AA420-EXIT.
033700*
033800     MOVE     SPACES TO LK-EQFMT-CTL.
033900     SET      LK-FMT-TITLE TO TRUE.
034000     MOVE     "D" TO LK-FMT-FEATURE.
034100     MOVE     WS-METRIC-TEXT TO LK-FMT-METRIC.
034200     MOVE     LK-FRST-YEAR-OUT TO LK-FMT-YEAR.
034300     MOVE     EQ-FRST-YEAR-COUNT TO LK-FMT-TOP-N.
034400     MOVE     LK-FRST-ORDER TO LK-FMT-ORDER.
034500     MOVE     EQ-CTL-INCL-AGG TO LK-FMT-INCL-AGG.
034600     CALL     "EQFMT" USING LK-EQFMT-CTL.
034700     PERFORM  AA850-WRITE-REPORT-LINE THRU AA850-EXIT.
034800*
034900     MOVE     1 TO WS-DTL-SUB.
035000     PERFORM  AA430-D-ONE-DETAIL THRU AA430-EXIT
035100              UNTIL WS-DTL-SUB > EQ-FRST-YEAR-COUNT.
035200*
035300 AA420-EXIT.  EXIT.
035400*
035500 AA430-D-ONE-DETAIL.
035600*-------------------
035700*
035800     MOVE     EQ-FRSTYR-VALUE (WS-DTL-SUB) TO LK-EQNUM-VALUE.
035900     PERFORM  AA800-EDIT-VALUE THRU AA800-EXIT.
036000*
036100     MOVE     SPACES TO LK-EQFMT-CTL.
036200     SET      LK-FMT-DETAIL TO TRUE.
036300     MOVE     "D" TO LK-FMT-FEATURE.
036400     MOVE     WS-UNIT-TEXT TO LK-FMT-UNIT.
036500     MOVE     EQ-FRSTYR-ENTITY (WS-DTL-SUB) TO LK-FMT-ENTITY.
036600     MOVE     LK-EQNUM-DISPLAY TO LK-FMT-VALUE-TEXT.
036700     MOVE     WS-DTL-SUB TO LK-FMT-DETAIL-NUM.
036800     CALL     "EQFMT" USING LK-EQFMT-CTL.
036900     PERFORM  AA850-WRITE-REPORT-LINE THRU AA850-EXIT.
037000*
037100     ADD      1 TO WS-DTL-SUB.
037200*
037300 AA430-EXIT.  EXIT.
037400*
037500 AA500-RUN-FEATURE-R.
037600*--------------------
037700*
037800     PERFORM  AA300-LOAD-FOREST-AND-COUNTRY THRU AA300-EXIT.
037900     IF       WS-COND-ERROR
038000              GO TO AA500-EXIT.
038100*
038200     MOVE     "Annual change in forest area" TO WS-METRIC-TEXT.
038300     MOVE     "ha" TO WS-UNIT-TEXT.
038400*
038500     IF       EQ-CTL-ENTITY-QRY NOT = SPACES
038600              PERFORM AA510-R-SINGLE THRU AA510-EXIT
038700     ELSE
038800              PERFORM AA520-R-LIST   THRU AA520-EXIT.
038900*
039000 AA500-EXIT.  EXIT.
039100*
039200 AA510-R-SINGLE.
039300*---------------
039400*
039500     MOVE     SPACES TO LK-EQFRST-CTL.
039600     SET      LK-FRST-RANK TO TRUE.
039700     MOVE     EQ-CTL-ENTITY-QRY TO LK-FRST-ENTITY-QRY.
039800     MOVE     EQ-CTL-YEAR TO LK-FRST-YEAR-IN.
039900     MOVE     EQ-CTL-TOP-N TO LK-FRST-TOP-N.
040000     MOVE     EQ-CTL-ORDER TO LK-FRST-ORDER.
040100     MOVE     EQ-CTL-INCL-AGG TO LK-FRST-INCL-AGG.
040200     CALL     "EQFRST" USING EQ-FRST-TABLE EQ-FRST-COUNT
040300                       EQ-COUNTRY-TABLE EQ-COUNTRY-COUNT
040400                       EQ-FRST-YEAR-TABLE EQ-FRST-YEAR-COUNT
040500                       LK-EQFRST-CTL.
040600     IF       LK-FRST-ERROR-YES
040700              SET  WS-COND-ERROR TO TRUE
040800              MOVE LK-FRST-ERROR-TEXT TO WS-ABORT-MESSAGE
040900              GO TO AA510-EXIT.
041000*
041100     MOVE     LK-FRST-VALUE-OUT TO LK-EQNUM-VALUE.
041200     PERFORM  AA800-EDIT-VALUE THRU AA800-EXIT.
041300*
041400     MOVE     SPACES TO LK-EQFMT-CTL.
041500     SET      LK-FMT-RANK TO TRUE.
041600     MOVE     "R" TO LK-FMT-FEATURE.
041700     MOVE     WS-METRIC-TEXT TO LK-FMT-METRIC.
041800     MOVE     WS-UNIT-TEXT TO LK-FMT-UNIT.
041900     MOVE     LK-FRST-ENTITY-QRY TO LK-FMT-ENTITY.
042000     MOVE     LK-FRST-YEAR-OUT TO LK-FMT-YEAR.
042100     MOVE     LK-FRST-ORDER TO LK-FMT-ORDER.
042200     MOVE     LK-FRST-RANK-POS TO LK-FMT-RANK-POS.
042300     MOVE     LK-FRST-RANK-TOTAL TO LK-FMT-RANK-TOTAL.
042400     MOVE     LK-EQNUM-DISPLAY TO LK-FMT-VALUE-TEXT.
042500     CALL     "EQFMT" USING LK-EQFMT-CTL.
042600     PERFORM  AA850-WRITE-REPORT-LINE THRU AA850-EXIT.
042700*
042800 AA510-EXIT.  EXIT.
042900*
043000 AA520-R-LIST.
043100*-------------
043200* Same top-N mechanics as AA420-D-LIST, against the same sorted
043300* year table - only the title wording differs, and EQFMT alone
043400* knows that (LK-FMT-FEATURE = "R").
043500*
043600     MOVE     SPACES TO LK-EQFRST-CTL.
043700     SET      LK-FRST-TOP-LIST TO TRUE.
043800     MOVE     EQ-CTL-YEAR TO LK-FRST-YEAR-IN.
043900     MOVE     EQ-CTL-TOP-N TO LK-FRST-TOP-N.
044000     MOVE     EQ-CTL-ORDER TO LK-FRST-ORDER.
044100     MOVE     EQ-CTL-INCL-AGG TO LK-FRST-INCL-AGG.
044200     CALL     "EQFRST" USING EQ-FRST-TABLE EQ-FRST-COUNT
044300                       EQ-COUNTRY-TABLE EQ-COUNTRY-COUNT
044400                       EQ-FRST-YEAR-TABLE EQ-FRST-YEAR-COUNT
044500                       LK-EQFRST-CTL.
044600     IF       LK-FRST-ERROR-YES
044700              SET  WS-COND-ERROR TO TRUE
044800              MOVE LK-FRST-ERROR-TEXT TO WS-ABORT-MESSAGE
044900              GO TO AA520-EXIT.
045000*
045100     MOVE     SPACES TO LK-EQFMT-CTL.
045200     SET      LK-FMT-TITLE TO TRUE.
045300     MOVE     "R" TO LK-FMT-FEATURE.
045400     MOVE     WS-METRIC-TEXT TO LK-FMT-METRIC.
045500     MOVE     LK-FRST-YEAR-OUT TO LK-FMT-YEAR.
045600     MOVE     EQ-FRST-YEAR-COUNT TO LK-FMT-TOP-N.
045700     MOVE     LK-FRST-ORDER TO LK-FMT-ORDER.
045800     MOVE     EQ-CTL-INCL-AGG TO LK-FMT-INCL-AGG.
045900     CALL     "EQFMT" USING LK-EQFMT-CTL.
046000     PERFORM  AA850-WRITE-REPORT-LINE THRU AA850-EXIT.
046100*
046200     MOVE     1 TO WS-DTL-SUB.
046300     PERFORM  AA430-D-ONE-DETAIL THRU AA430-EXIT
046400              UNTIL WS-DTL-SUB > EQ-FRST-YEAR-COUNT.
046500*
046600 AA520-EXIT.  EXIT.
046700*
046800 AA600-RUN-FEATURE-C.
046900*--------------------
047000*
047100     PERFORM  AA300-LOAD-FOREST-AND-COUNTRY THRU AA300-EXIT.
047200     IF       WS-COND-ERROR
047300              GO TO AA600-EXIT.
047400*
047500     MOVE     SPACES TO LK-EQCO2-CTL.
047600     SET      LK-CO2-LOAD TO TRUE.
047700     CALL     "EQCO2" USING EQ-CO2-TABLE EQ-CO2-COUNT
047800                       EQ-CO2-UNIV-TABLE EQ-CO2-UNIV-COUNT
047900                       EQ-CO2-YEAR-TABLE EQ-CO2-YEAR-COUNT
048000                       EQ-FRST-TABLE EQ-FRST-COUNT
048100                       EQ-COUNTRY-TABLE EQ-COUNTRY-COUNT
048200                       LK-EQCO2-CTL.
048300     IF       LK-CO2-FILE-NOT-FOUND
048400              SET  WS-COND-ERROR TO TRUE
048500              MOVE "EQCO2IN" TO WS-CSV-DDNAME
048600              PERFORM AA910-CSV-NOT-FOUND-MSG THRU AA910-EXIT
048700              GO TO AA600-EXIT.
048800*
048900     MOVE     SPACES TO LK-EQCO2-CTL.
049000     SET      LK-CO2-BUILD-UNIVERSE TO TRUE.
049100     MOVE     EQ-CTL-INCL-AGG TO LK-CO2-INCL-AGG.
049200     CALL     "EQCO2" USING EQ-CO2-TABLE EQ-CO2-COUNT
049300                       EQ-CO2-UNIV-TABLE EQ-CO2-UNIV-COUNT
049400                       EQ-CO2-YEAR-TABLE EQ-CO2-YEAR-COUNT
049500                       EQ-FRST-TABLE EQ-FRST-COUNT
049600                       EQ-COUNTRY-TABLE EQ-COUNTRY-COUNT
049700                       LK-EQCO2-CTL.
049800*
049900     MOVE     "Annual CO2 emissions (per capita)" TO
050000              WS-METRIC-TEXT.
050100     MOVE     "t/person" TO WS-UNIT-TEXT.
050200*
050300     IF       EQ-CTL-ENTITY-QRY NOT = SPACES
050400              PERFORM AA610-C-SINGLE THRU AA610-EXIT
050500     ELSE
050600              PERFORM AA620-C-LIST   THRU AA620-EXIT.
050700*
050800 AA600-EXIT.  EXIT.
050900*
051000 AA610-C-SINGLE.
051100*---------------
051200*
051300     MOVE     SPACES TO LK-EQCO2-CTL.
051400     SET      LK-CO2-LOOKUP TO TRUE.
051500     MOVE     EQ-CTL-ENTITY-QRY TO LK-CO2-ENTITY-QRY.
051600     MOVE     EQ-CTL-YEAR TO LK-CO2-YEAR-IN.
051700     MOVE     EQ-CTL-INCL-AGG TO LK-CO2-INCL-AGG.
051800     CALL     "EQCO2" USING EQ-CO2-TABLE EQ-CO2-COUNT
051900                       EQ-CO2-UNIV-TABLE EQ-CO2-UNIV-COUNT
052000                       EQ-CO2-YEAR-TABLE EQ-CO2-YEAR-COUNT
052100                       EQ-FRST-TABLE EQ-FRST-COUNT
052200                       EQ-COUNTRY-TABLE EQ-COUNTRY-COUNT
052300                       LK-EQCO2-CTL.
052400     IF       LK-CO2-ERROR-YES
052500              SET  WS-COND-ERROR TO TRUE
052600              MOVE LK-CO2-ERROR-TEXT TO WS-ABORT-MESSAGE
052700              GO TO AA610-EXIT.
052800*
052900     MOVE     LK-CO2-VALUE-OUT TO LK-EQNUM-VALUE.
053000     PERFORM  AA800-EDIT-VALUE THRU AA800-EXIT.
053100*
053200     MOVE     SPACES TO LK-EQFMT-CTL.
053300     SET      LK-FMT-SINGLE TO TRUE.
053400     MOVE     "C" TO LK-FMT-FEATURE.
053500     MOVE     WS-METRIC-TEXT TO LK-FMT-METRIC.
053600     MOVE     WS-UNIT-TEXT TO LK-FMT-UNIT.
053700     MOVE     LK-CO2-ENTITY-QRY TO LK-FMT-ENTITY.
053800     MOVE     LK-CO2-YEAR-OUT TO LK-FMT-YEAR.
053900     MOVE     LK-EQNUM-DISPLAY TO LK-FMT-VALUE-TEXT.
054000     CALL     "EQFMT" USING LK-EQFMT-CTL.
054100     PERFORM  AA850-WRITE-REPORT-LINE THRU AA850-EXIT.
054200*
054300 AA610-EXIT.  EXIT.
054400*
054500 AA620-C-LIST.
054600*-------------
054700*
054800     MOVE     SPACES TO LK-EQCO2-CTL.
054900     SET      LK-CO2-TOP-LIST TO TRUE.
055000     MOVE     EQ-CTL-YEAR TO LK-CO2-YEAR-IN.
055100     MOVE     EQ-CTL-TOP-N TO LK-CO2-TOP-N.
055200     MOVE     EQ-CTL-INCL-AGG TO LK-CO2-INCL-AGG.
055300     CALL     "EQCO2" USING EQ-CO2-TABLE EQ-CO2-COUNT
055400                       EQ-CO2-UNIV-TABLE EQ-CO2-UNIV-COUNT
055500                       EQ-CO2-YEAR-TABLE EQ-CO2-YEAR-COUNT
055600                       EQ-FRST-TABLE EQ-FRST-COUNT
055700                       EQ-COUNTRY-TABLE EQ-COUNTRY-COUNT
055800                       LK-EQCO2-CTL.
055900     IF       LK-CO2-ERROR-YES
056000              SET  WS-COND-ERROR TO TRUE
056100              MOVE LK-CO2-ERROR-TEXT TO WS-ABORT-MESSAGE
056200              GO TO AA620-EXIT.
056300*
056400     MOVE     SPACES TO LK-EQFMT-CTL.
056500     SET      LK-FMT-TITLE TO TRUE.
056600     MOVE     "C" TO LK-FMT-FEATURE.
056700     MOVE     WS-METRIC-TEXT TO LK-FMT-METRIC.
056800     MOVE     LK-CO2-YEAR-OUT TO LK-FMT-YEAR.
056900     MOVE     EQ-CO2-YEAR-COUNT TO LK-FMT-TOP-N.
057000     MOVE     EQ-CTL-INCL-AGG TO LK-FMT-INCL-AGG.
057100     CALL     "EQFMT" USING LK-EQFMT-CTL.
057200     PERFORM  AA850-WRITE-REPORT-LINE THRU AA850-EXIT.
057300*
057400     MOVE     1 TO WS-DTL-SUB.
057500     PERFORM  AA630-C-ONE-DETAIL THRU AA630-EXIT
057600              UNTIL WS-DTL-SUB > EQ-CO2-YEAR-COUNT.
057700*
057800 AA620-EXIT.  EXIT.
057900*
058000 AA630-C-ONE-DETAIL.
058100*-------------------
058200*
058300     MOVE     EQ-CO2YR-VALUE (WS-DTL-SUB) TO LK-EQNUM-VALUE.
058400     PERFORM  AA800-EDIT-VALUE THRU AA800-EXIT.
058500*
058600     MOVE     SPACES TO LK-EQFMT-CTL.
058700     SET      LK-FMT-DETAIL TO TRUE.
058800     MOVE     "C" TO LK-FMT-FEATURE.
058900     MOVE     WS-UNIT-TEXT TO LK-FMT-UNIT.
059000     MOVE     EQ-CO2YR-ENTITY (WS-DTL-SUB) TO LK-FMT-ENTITY.
059100     MOVE     LK-EQNUM-DISPLAY TO LK-FMT-VALUE-TEXT.
059200     MOVE     WS-DTL-SUB TO LK-FMT-DETAIL-NUM.
059300     CALL     "EQFMT" USING LK-EQFMT-CTL.
059400     PERFORM  AA850-WRITE-REPORT-LINE THRU AA850-EXIT.
059500*
059600     ADD      1 TO WS-DTL-SUB.
059700*
059800 AA630-EXIT.  EXIT.
059900*
060000 AA800-EDIT-VALUE.
060100*-----------------
060200* LK-EQNUM-VALUE is already MOVEd in by the caller; EQNUM's "E"
060300* function does the whole job described in the Number display
060400* formatting rule - rounding, the whole/2-decimal choice, comma
060500* grouping and the leading sign - this paragraph does no
060600* arithmetic of its own.
060700*
060800     MOVE     "E" TO LK-EQNUM-FUNCTION.
060900     CALL     "EQNUM" USING LK-EQNUM-AREA.
061000*
061100 AA800-EXIT.  EXIT.
061200*
061300 AA850-WRITE-REPORT-LINE.
061400*------------------------
061500*
061600     MOVE     SPACES TO EQ-REPORT-LINE.
061700     MOVE     LK-FMT-LINE-OUT TO EQ-RPT-TEXT.
061800     WRITE    EQ-REPORT-LINE.
061900*
062000 AA850-EXIT.  EXIT.
062100*
062200 AA900-FINISH.
062300*-------------
062400*
062500     IF       WS-COND-ERROR
062600              PERFORM AA920-WRITE-ERROR-LINE THRU AA920-EXIT
062700              MOVE 2 TO WS-COND-CODE
062800     ELSE
062900              MOVE 0 TO WS-COND-CODE.
063000*
063100 AA900-EXIT.  EXIT.
063200*
063300 AA910-CSV-NOT-FOUND-MSG.
063400*------------------------
063500* "CSV file not found: <ddname>"
063600*
063700     MOVE     SPACES TO WS-ABORT-MESSAGE.
063800     STRING   EQ-MSG-CSV-NOT-FOUND DELIMITED BY SIZE
063900              WS-CSV-DDNAME        DELIMITED BY SPACE
064000              INTO WS-ABORT-MESSAGE.
064100*
064200 AA910-EXIT.  EXIT.
064300*
064400 AA920-WRITE-ERROR-LINE.
064500*-----------------------
064600*
064700     MOVE     SPACES TO EQ-ERROR-LINE.
064800     STRING   EQ-MSG-ERROR-PREFIX DELIMITED BY SIZE
064900              WS-ABORT-MESSAGE    DELIMITED BY SIZE
065000              INTO EQ-ERR-TEXT.
065100     WRITE    EQ-ERROR-LINE.
065200*
065300 AA920-EXIT.  EXIT.
065400*
065500 AA950-CLOSE-FILES.
065600*------------------
065700*
065800     IF       NOT WS-CTL-OPEN-FAILED
065900              CLOSE EQ-CONTROL-FILE.
066000     CLOSE    EQ-REPORT-FILE.
066100     CLOSE    EQ-ERROR-FILE.
066200*
066300 AA950-EXIT.  EXIT.
