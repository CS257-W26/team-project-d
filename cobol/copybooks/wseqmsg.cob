000100******************************************************************
000200*  WORKING-STORAGE  -  EQ Diagnostic Message Literals
000300******************************************************************
000400* Fixed-width literal fragments, each PIC X sized to the exact
000500* text (no trailing pad) so AA-paragraphs can STRING them with
000600* variable entity/year fields DELIMITED BY SIZE without picking
000700* up unwanted blanks - same idiom the shop uses for its SYnnn /
000800* PYnnn Error-Messages tables, just sized to the fragment instead
000900* of the whole sentence because these sentences carry variables.
001000*
001100* 14/03/94 rjh - Created.
001200* 02/11/95 rjh - Split single EQ-MSG-NO-DATA into per-feature
001300*                fragments after QA found the forest and CO2
001400*                wording had drifted apart from the spec.
001500* 19/07/99 mfk - Y2K review: no date-format literals held here.
001600*                No change required.
001700*
001800 01  EQ-ERROR-MESSAGES.
001900     03  EQ-MSG-UNKNOWN-ENTITY   PIC X(20)
002000             VALUE "Unknown entity name.".
002100     03  EQ-MSG-NO-DATA-ENTITY   PIC X(26)
002200             VALUE "No data found for entity: ".
002300     03  EQ-MSG-NO-DATA-AVAIL    PIC X(18)
002400             VALUE "No data available.".
002500     03  EQ-MSG-BAD-ORDER        PIC X(31)
002600             VALUE "order must be 'loss' or 'gain'.".
002700     03  EQ-MSG-CSV-NOT-FOUND    PIC X(20)
002800             VALUE "CSV file not found: ".
002900     03  EQ-MSG-NO-FRST-YEAR     PIC X(37)
003000             VALUE "No forest change data found for year ".
003100     03  EQ-MSG-NO-FRST-ENTITY   PIC X(26)
003200             VALUE "No forest change data for ".
003300     03  EQ-MSG-NO-CO2-ENTITY    PIC X(27)
003400             VALUE "No CO2 per-capita data for ".
003500     03  EQ-MSG-NO-CO2-YEAR      PIC X(38)
003600             VALUE "No CO2 per-capita data found for year ".
003700     03  EQ-MSG-ERROR-PREFIX     PIC X(07)
003800             VALUE "Error: ".
003900     03  EQ-MSG-IN-SEP           PIC X(04)
004000             VALUE " in ".
004100     03  EQ-MSG-PERIOD           PIC X(01)
004200             VALUE ".".
004300     03  EQ-MSG-COLON            PIC X(02)
004400             VALUE ": ".
004500*
004600* Added 08/05/06 clt - fragments for the rank-result and top-
004700* list report formats (REPORTS 2 and 3) - the original table
004800* only covered error text.
004900*
005000     03  EQ-MSG-FOR-SEP          PIC X(05)
005100             VALUE " for ".
005200     03  EQ-MSG-RANK-IN          PIC X(09)
005300             VALUE " rank in ".
005400     03  EQ-MSG-ORDER-OPEN       PIC X(08)
005500             VALUE " (order=".
005600     03  EQ-MSG-COMMA-SP         PIC X(02)
005700             VALUE ", ".
005800     03  EQ-MSG-PAREN-COLON      PIC X(02)
005900             VALUE "):".
006000     03  EQ-MSG-OF-SEP           PIC X(04)
006100             VALUE " of ".
006200     03  EQ-MSG-VALUE-SEP        PIC X(10)
006300             VALUE " | value: ".
006400     03  EQ-MSG-TOP-PREFIX       PIC X(04)
006500             VALUE "Top ".
006600     03  EQ-MSG-ENTITIES-FOR     PIC X(14)
006700             VALUE " entities for ".
006800     03  EQ-MSG-FRST-RANK-TITLE  PIC X(26)
006900             VALUE "Forest change ranking for ".
007000     03  EQ-MSG-OPEN-PAREN       PIC X(02)
007100             VALUE " (".
007200     03  EQ-MSG-COUNTRIES-ONLY   PIC X(14)
007300             VALUE "countries only".
007400     03  EQ-MSG-INCL-AGG-TXT     PIC X(20)
007500             VALUE "including aggregates".
007600     03  EQ-MSG-DOT-SP           PIC X(02)
007700             VALUE ". ".
007800     03  EQ-MSG-SP               PIC X(01)
007900             VALUE " ".
008000*
008100* Added 17/02/11 rjh - EQ000 needed a diagnostic for a control
008200* card whose FEATURE byte is not D, C or R (or the card is
008300* missing) - the Audit Group's "trap the impossible EVALUATE"
008400* finding.
008500*
008600     03  EQ-MSG-BAD-FEATURE      PIC X(43)
008700             VALUE "Invalid or missing feature on control card.".
008800     03  FILLER                  PIC X(10) VALUE SPACES.
