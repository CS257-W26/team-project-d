000100******************************************************************
000200*  SELECT  -  Query-Request Control Card (input, one rec / run)
000300******************************************************************
000400* 14/03/94 rjh - Created.
000500* 02/11/95 rjh - Renamed CTLCARD to EQCTLIN for suite consistency.
000600*
000700     SELECT  EQ-CONTROL-FILE  ASSIGN TO  EQCTLIN
000800             ORGANIZATION  IS LINE SEQUENTIAL
000900             FILE STATUS   IS WS-CTL-FILE-STATUS.
