000100******************************************************************
000200*  FD  -  Query-Request Control Card
000300******************************************************************
000400* One record per run, fixed column positions - see driver
000500* remarks for why no interactive prompt is used.
000600*
000700* Positions:  1    Feature (D/C/R)
000800*             2-41 Entity query (blank = list mode)
000900*            42-45 Year (0000 = latest)
001000*            46-49 Top-N (0000 = default 10)
001100*            50-53 Order (LOSS/GAIN, forest features only)
001200*            54    Include-aggregates (Y/N, default N)
001300*
001400* 14/03/94 rjh - Created.
001500* 20/06/96 rjh - Order field widened from x(3) to x(4) to hold
001600*                "LOSS" without truncation - was "LOS "/"GAI ".
001700* 19/07/99 mfk - Y2K review: EQ-CTL-YEAR already CCYY (9(4)).  No
001800*                change required.
001900*
002000 FD  EQ-CONTROL-FILE
002100     LABEL RECORDS ARE STANDARD.
002200 01  EQ-CONTROL-RECORD.
002300     05  EQ-CTL-FEATURE          PIC X(01).
002400         88  EQ-CTL-DEFOREST         VALUE "D".
002500         88  EQ-CTL-CO2               VALUE "C".
002600         88  EQ-CTL-RANKING           VALUE "R".
002700     05  EQ-CTL-ENTITY-QRY       PIC X(40).
002800     05  EQ-CTL-YEAR             PIC 9(04).
002900     05  EQ-CTL-TOP-N            PIC 9(04).
003000     05  EQ-CTL-ORDER            PIC X(04).
003100         88  EQ-CTL-ORDER-LOSS        VALUE "LOSS".
003200         88  EQ-CTL-ORDER-GAIN        VALUE "GAIN".
003300     05  EQ-CTL-INCL-AGG         PIC X(01).
003400         88  EQ-CTL-INCL-AGG-YES      VALUE "Y".
003500         88  EQ-CTL-INCL-AGG-NO       VALUE "N".
003600     05  FILLER                  PIC X(30).
