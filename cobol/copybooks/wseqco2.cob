000100******************************************************************
000200*  WORKING-STORAGE  -  CO2 Per-Capita In-Memory Table
000300******************************************************************
000400* Loaded once per run by EQCO2 AA100-LOAD-CO2.  The dataset
000500* carries no code column the program uses, so entity membership
000600* in "countries" is by name match against EQ-COUNTRY-TABLE
000700* (built by EQCTRY from the forest dataset), not by a code test
000800* here.
000900*
001000* 14/03/94 rjh - Created.
001100*
001200 01  EQ-CO2-TABLE.
001300     05  EQ-CO2-ENTRY OCCURS 12000 TIMES
001400                      INDEXED BY EQ-CO2-IDX.
001500         10  EQ-CO2-ENTITY       PIC X(40).
001600         10  EQ-CO2-CODE         PIC X(10).
001700         10  EQ-CO2-YEAR         PIC 9(04).
001800         10  EQ-CO2-VALUE        PIC S9(04)V9(03) COMP-3.
001900         10  FILLER              PIC X(05).
002000 01  EQ-CO2-COUNT                PIC 9(05) COMP.
002100*
002200* Distinct CO2 entity universe, first-appearance order - either
002300* every distinct entity (INCL-AGG = "Y") or just those present in
002400* EQ-COUNTRY-TABLE (INCL-AGG = "N").  Rebuilt per run by EQCO2
002500* AA150-BUILD-UNIVERSE.
002600*
002700 01  EQ-CO2-UNIV-TABLE.
002800     05  EQ-CO2-UNIV-ENTRY OCCURS 300 TIMES
002900                           INDEXED BY EQ-UNIV-IDX.
003000         10  EQ-CO2-UNIV-NAME    PIC X(40).
003100 01  EQ-CO2-UNIV-COUNT           PIC 9(05) COMP.
003200*
003300* Working copy of one year's candidate rows for the top-emitters
003400* sort (AA450-SORT-YEAR-TABLE).
003500*
003600 01  EQ-CO2-YEAR-TABLE.
003700     05  EQ-CO2YR-ENTRY OCCURS 12000 TIMES
003800                        INDEXED BY EQ-CO2YR-IDX.
003900         10  EQ-CO2YR-ENTITY     PIC X(40).
004000         10  EQ-CO2YR-VALUE      PIC S9(04)V9(03) COMP-3.
004100 01  EQ-CO2-YEAR-COUNT           PIC 9(05) COMP.
