000100******************************************************************
000200*                                                                *
000300*   E N V I R O N M E N T   D I V I S I O N   -   C O M M O N    *
000400*                                                                *
000500******************************************************************
000600* Common CONFIGURATION SECTION / SPECIAL-NAMES block, COPYd into
000700* every EQ program so printer control and switch names stay
000800* consistent across the suite.
000900*
001000* Changes:
001100* 14/03/94 rjh - Created for the EQ (Environmental Query) suite.
001200* 02/11/95 rjh - Added UPSI-0 test-data switch for AA010.
001300* 19/07/99 mfk - Y2K review: no two-digit year fields in this
001400*                copybook.  No change required.
001500* 08/05/06 clt - CLASS EQ-LOWER-CASE-LETTER added for AA100
001600*                normalisation scan in EQNAME.
001700*
001800 CONFIGURATION SECTION.
001900 SOURCE-COMPUTER.  IBM-PROCESSOR.
002000 OBJECT-COMPUTER.  IBM-PROCESSOR.
002100 SPECIAL-NAMES.
002200     C01 IS TOP-OF-FORM
002300     CLASS EQ-LOWER-CASE-LETTER IS "a" THRU "z"
002400     CLASS EQ-UPPER-CASE-LETTER IS "A" THRU "Z"
002500     UPSI-0 ON  STATUS IS EQ-SW-TEST-DATA
002600            OFF STATUS IS EQ-SW-PRODUCTION-RUN.
