000100******************************************************************
000200*  SELECT  -  Query Report (output, print stream)
000300******************************************************************
000400* 14/03/94 rjh - Created.
000500*
000600     SELECT  EQ-REPORT-FILE   ASSIGN TO  EQRPTOUT
000700             ORGANIZATION  IS LINE SEQUENTIAL
000800             FILE STATUS   IS WS-RPT-FILE-STATUS.
