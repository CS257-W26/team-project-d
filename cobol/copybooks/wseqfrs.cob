000100******************************************************************
000200*  WORKING-STORAGE  -  Forest-Change In-Memory Table
000300******************************************************************
000400* Loaded once per run by EQFRST AA100-LOAD-FOREST; every later
000500* step (single lookup, latest-year, ranking) is a full scan of
000600* this table - the datasets are unsorted from the program's own
000700* point of view (see BATCH FLOW).
000800*
000900* 12000 entries sized to comfortably hold every country and
001000* aggregate entity across the full published year range.
001100*
001200* 14/03/94 rjh - Created.
001300* 02/11/95 rjh - Added EQ-FRST-CTRY-FLAG so EQFRST can tag a row
001400*                as it loads it instead of re-testing the code
001500*                field on every later scan.
001600* 08/05/06 clt - EQ-FRST-CODE-R REDEFINES added for the ISO
001700*                alpha-3 test in EQCTRY (3-byte view of the
001800*                10-byte code field).
001900*
002000 01  EQ-FRST-TABLE.
002100     05  EQ-FRST-ENTRY OCCURS 12000 TIMES
002200                       INDEXED BY EQ-FRST-IDX.
002300         10  EQ-FRST-ENTITY      PIC X(40).
002400         10  EQ-FRST-CODE        PIC X(10).
002500         10  EQ-FRST-CODE-R REDEFINES EQ-FRST-CODE.
002600             15  EQ-FRST-CODE-3      PIC X(03).
002700             15  FILLER              PIC X(07).
002800         10  EQ-FRST-YEAR        PIC 9(04).
002900         10  EQ-FRST-VALUE       PIC S9(09)V9(02) COMP-3.
003000         10  EQ-FRST-CTRY-FLAG   PIC X(01).
003100             88  EQ-FRST-IS-COUNTRY      VALUE "Y".
003200             88  EQ-FRST-NOT-COUNTRY     VALUE "N".
003300         10  FILLER              PIC X(05).
003400 01  EQ-FRST-COUNT               PIC 9(05) COMP.
003500*
003600* Distinct "real country" entity names, derived by EQCTRY from
003700* the table above (ISO alpha-3 code test) - used by EQCO2 to
003800* restrict its own entity universe when INCL-AGG = "N".
003900*
004000 01  EQ-COUNTRY-TABLE.
004100     05  EQ-COUNTRY-ENTRY OCCURS 300 TIMES
004200                          INDEXED BY EQ-CTRY-IDX.
004300         10  EQ-COUNTRY-NAME     PIC X(40).
004400 01  EQ-COUNTRY-COUNT            PIC 9(05) COMP.
004500*
004600* Working copy of one year's candidate rows, built by
004700* AA450-SORT-YEAR-TABLE for a ranking or top-N request.
004800*
004900 01  EQ-FRST-YEAR-TABLE.
005000     05  EQ-FRSTYR-ENTRY OCCURS 12000 TIMES
005100                         INDEXED BY EQ-FRSTYR-IDX.
005200         10  EQ-FRSTYR-ENTITY    PIC X(40).
005300         10  EQ-FRSTYR-VALUE     PIC S9(09)V9(02) COMP-3.
005400 01  EQ-FRST-YEAR-COUNT          PIC 9(05) COMP.
