000100******************************************************************
000200*  FD  -  Query Report (print stream, free-text lines)
000300******************************************************************
000400* 14/03/94 rjh - Created.
000500*
000600 FD  EQ-REPORT-FILE
000700     LABEL RECORDS ARE STANDARD.
000800 01  EQ-REPORT-LINE.
000900     05  EQ-RPT-TEXT             PIC X(120).
001000     05  FILLER                  PIC X(012).
