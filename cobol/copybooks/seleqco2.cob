000100******************************************************************
000200*  SELECT  -  CO2 Per-Capita Dataset (input, CSV, LINE SEQUENTIAL)
000300******************************************************************
000400* 14/03/94 rjh - Created.
000500*
000600     SELECT  EQ-CO2-FILE      ASSIGN TO  EQCO2IN
000700             ORGANIZATION  IS LINE SEQUENTIAL
000800             FILE STATUS   IS WS-CO2-FILE-STATUS.
