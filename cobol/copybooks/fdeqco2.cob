000100******************************************************************
000200*  FD  -  CO2 Per-Capita Dataset, raw CSV text record
000300******************************************************************
000400* Header line is skipped by AA100-LOAD-CO2 in EQCO2; each detail
000500* line is Entity,Code,Year,Value split by EQCO2 with UNSTRING.
000600*
000700* 14/03/94 rjh - Created.
000800*
000900 FD  EQ-CO2-FILE
001000     LABEL RECORDS ARE STANDARD.
001100 01  EQ-CO2-CSV-RECORD.
001200     05  EQ-CO2-CSV-TEXT         PIC X(140).
001300     05  FILLER                  PIC X(010).
