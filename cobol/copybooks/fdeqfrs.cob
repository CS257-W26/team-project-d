000100******************************************************************
000200*  FD  -  Forest-Change Dataset, raw CSV text record
000300******************************************************************
000400* Header line is skipped by AA100-LOAD-FOREST in EQFRST; each
000500* detail line is Entity,Code,Year,Annual-Change split by EQFRST
000600* itself with UNSTRING - fixed field order, no embedded commas
000700* or quoted text expected in this feed.
000800*
000900* 14/03/94 rjh - Created.  Width 150 chosen to hold the longest
001000*                entity name comfortably plus four CSV fields.
001100* 02/11/95 rjh - Widened from 132 to 150 after a long regional
001200*                aggregate name truncated on the Feb-95 test run.
001300*
001400 FD  EQ-FOREST-FILE
001500     LABEL RECORDS ARE STANDARD.
001600 01  EQ-FRST-CSV-RECORD.
001700     05  EQ-FRST-CSV-TEXT        PIC X(140).
001800     05  FILLER                  PIC X(010).
