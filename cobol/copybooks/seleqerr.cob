000100******************************************************************
000200*  SELECT  -  Query Error Log (output, print stream)
000300******************************************************************
000400* 14/03/94 rjh - Created.
000500* 19/07/99 mfk - Y2K review: no date fields in this SELECT.  No
000600*                change required.
000700*
000800     SELECT  EQ-ERROR-FILE    ASSIGN TO  EQERROUT
000900             ORGANIZATION  IS LINE SEQUENTIAL
001000             FILE STATUS   IS WS-ERR-FILE-STATUS.
