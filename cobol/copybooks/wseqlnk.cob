000100******************************************************************
000200*  LINKAGE  -  CALL Interfaces Between EQ Programs
000300******************************************************************
000400* COPYd into the LINKAGE SECTION of EQ000 and of each subprogram
000500* it calls, so the CALL ... USING lists stay in step - the same
000600* discipline the shop uses between a front-end and its called
000700* modules.
000800*
000900* 14/03/94 rjh - Created.
001000* 20/06/96 rjh - LK-EQNM-COUNT widened to match EQ-FRST-COUNT
001100*                (9(05) COMP) after a truncation on the full
001200*                forest table during the June ranking run.
001300* 08/05/06 clt - LK-FMT-SCOPE-TEXT replaced by LK-FMT-INCL-AGG
001400*                (Y/N flag) - EQFMT decides the wording itself
001500*                from the include-aggregates switch, driver does
001600*                not need to build the phrase.
001700* 11/09/09 mfk - Trailing FILLER added to every CALL area below
001800*                per Standards Group note SG-114 - future fields
001900*                can grow into the pad without changing the
002000*                record length the CALLed programs already know.
002100*
002200* ---  EQNAME  (AA100-NORMALIZE / AA200-BUILD-MAP / AA300-MATCH)
002300*
002400 01  LK-EQNAME-AREA.
002500     05  LK-EQNM-FUNCTION        PIC X(01).
002600         88  LK-EQNM-DO-NORMALIZE     VALUE "N".
002700         88  LK-EQNM-DO-MATCH         VALUE "M".
002800     05  LK-EQNM-RAW-NAME        PIC X(40).
002900     05  LK-EQNM-NORM-NAME       PIC X(40).
003000     05  LK-EQNM-QUERY-NAME      PIC X(40).
003100     05  LK-EQNM-MATCHED-NAME    PIC X(40).
003200     05  LK-EQNM-FOUND-FLAG      PIC X(01).
003300         88  LK-EQNM-FOUND            VALUE "Y".
003400         88  LK-EQNM-NOT-FOUND        VALUE "N".
003500     05  LK-EQNM-TABLE.
003600         10  LK-EQNM-TAB-ENTRY OCCURS 12000 TIMES
003700                               INDEXED BY LK-EQNM-IDX.
003800             15  LK-EQNM-TAB-NAME    PIC X(40).
003900     05  LK-EQNM-COUNT           PIC 9(05) COMP.
004000     05  FILLER                  PIC X(10).
004100*
004200* ---  EQNUM  (AA100-PARSE-DECIMAL / AA200-EDIT-DISPLAY)
004300*
004400 01  LK-EQNUM-AREA.
004500     05  LK-EQNUM-FUNCTION       PIC X(01).
004600         88  LK-EQNUM-DO-PARSE        VALUE "P".
004700         88  LK-EQNUM-DO-EDIT         VALUE "E".
004800     05  LK-EQNUM-TEXT           PIC X(20).
004900     05  LK-EQNUM-DECIMALS       PIC 9(01).
005000     05  LK-EQNUM-BLANK-FLAG     PIC X(01).
005100         88  LK-EQNUM-WAS-BLANK       VALUE "Y".
005200         88  LK-EQNUM-NOT-BLANK       VALUE "N".
005300     05  LK-EQNUM-VALUE          PIC S9(09)V9(03) COMP-3.
005400     05  LK-EQNUM-DISPLAY        PIC X(20).
005500     05  FILLER                  PIC X(10).
005600
005700*
005800* ---  EQFRST  (forest-change query engine function control)
005900*
006000 01  LK-EQFRST-CTL.
006100     05  LK-FRST-FUNCTION        PIC X(01).
006200         88  LK-FRST-LOAD             VALUE "L".
006300         88  LK-FRST-LOOKUP           VALUE "S".
006400         88  LK-FRST-TOP-LIST         VALUE "T".
006500         88  LK-FRST-RANK             VALUE "R".
006600     05  LK-FRST-FILE-MISSING    PIC X(01).
006700         88  LK-FRST-FILE-NOT-FOUND      VALUE "Y".
006800     05  LK-FRST-ENTITY-QRY      PIC X(40).
006900     05  LK-FRST-YEAR-IN         PIC 9(04).
007000     05  LK-FRST-YEAR-OUT        PIC 9(04).
007100     05  LK-FRST-TOP-N           PIC 9(04).
007200     05  LK-FRST-ORDER           PIC X(04).
007300     05  LK-FRST-INCL-AGG        PIC X(01).
007400     05  LK-FRST-VALUE-OUT       PIC S9(09)V9(02) COMP-3.
007500     05  LK-FRST-RANK-POS        PIC 9(05) COMP.
007600     05  LK-FRST-RANK-TOTAL      PIC 9(05) COMP.
007700     05  LK-FRST-LIST-COUNT      PIC 9(05) COMP.
007800     05  LK-FRST-ERROR-FLAG      PIC X(01).
007900         88  LK-FRST-ERROR-YES       VALUE "Y".
008000         88  LK-FRST-ERROR-NO        VALUE "N".
008100     05  LK-FRST-ERROR-TEXT      PIC X(80).
008200     05  FILLER                  PIC X(10).
008300*
008400* ---  EQCO2  (co2 per-capita query engine function control)
008500*
008600 01  LK-EQCO2-CTL.
008700     05  LK-CO2-FUNCTION         PIC X(01).
008800         88  LK-CO2-LOAD              VALUE "L".
008900         88  LK-CO2-BUILD-UNIVERSE    VALUE "U".
009000         88  LK-CO2-LOOKUP            VALUE "S".
009100         88  LK-CO2-TOP-LIST          VALUE "T".
009200     05  LK-CO2-FILE-MISSING     PIC X(01).
009300         88  LK-CO2-FILE-NOT-FOUND       VALUE "Y".
009400     05  LK-CO2-ENTITY-QRY       PIC X(40).
009500     05  LK-CO2-YEAR-IN          PIC 9(04).
009600     05  LK-CO2-YEAR-OUT         PIC 9(04).
009700     05  LK-CO2-TOP-N            PIC 9(04).
009800     05  LK-CO2-INCL-AGG         PIC X(01).
009900     05  LK-CO2-VALUE-OUT        PIC S9(04)V9(03) COMP-3.
010000     05  LK-CO2-LIST-COUNT       PIC 9(05) COMP.
010100     05  LK-CO2-ERROR-FLAG       PIC X(01).
010200         88  LK-CO2-ERROR-YES        VALUE "Y".
010300         88  LK-CO2-ERROR-NO         VALUE "N".
010400     05  LK-CO2-ERROR-TEXT       PIC X(80).
010500     05  FILLER                  PIC X(10).
010600*
010700* ---  EQFMT  (report line formatting function control)
010800*
010900 01  LK-EQFMT-CTL.
011000     05  LK-FMT-FUNCTION         PIC X(01).
011100         88  LK-FMT-SINGLE            VALUE "1".
011200         88  LK-FMT-RANK              VALUE "2".
011300         88  LK-FMT-TITLE             VALUE "3".
011400         88  LK-FMT-DETAIL            VALUE "4".
011500     05  LK-FMT-FEATURE          PIC X(01).
011600     05  LK-FMT-METRIC           PIC X(40).
011700     05  LK-FMT-UNIT             PIC X(10).
011800     05  LK-FMT-ENTITY           PIC X(40).
011900     05  LK-FMT-YEAR             PIC 9(04).
012000     05  LK-FMT-VALUE-TEXT       PIC X(20).
012100     05  LK-FMT-RANK-POS         PIC 9(05) COMP.
012200     05  LK-FMT-RANK-TOTAL       PIC 9(05) COMP.
012300     05  LK-FMT-ORDER            PIC X(04).
012400     05  LK-FMT-INCL-AGG         PIC X(01).
012500         88  LK-FMT-INCL-AGG-YES     VALUE "Y".
012600         88  LK-FMT-INCL-AGG-NO      VALUE "N".
012700     05  LK-FMT-TOP-N            PIC 9(05) COMP.
012800     05  LK-FMT-DETAIL-NUM       PIC 9(05) COMP.
012900     05  LK-FMT-LINE-OUT         PIC X(120).
013000     05  FILLER                  PIC X(10).
013100*
013200* ---  EQCTRY  (country-set derivation - no control area
013300*      needed; called with the forest and country tables
013400*      directly)
013500*
