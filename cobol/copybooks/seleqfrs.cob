000100******************************************************************
000200*  SELECT  -  Forest-Change Dataset (input, CSV, LINE SEQUENTIAL)
000300******************************************************************
000400* 14/03/94 rjh - Created.
000500* 11/09/97 rjh - Renamed logical name from FRSTIN to EQFRSTIN to
000600*                keep the EQ-suite naming rule (EQxxxxxx).
000700*
000800     SELECT  EQ-FOREST-FILE   ASSIGN TO  EQFRSTIN
000900             ORGANIZATION  IS LINE SEQUENTIAL
001000             FILE STATUS   IS WS-FRST-FILE-STATUS.
