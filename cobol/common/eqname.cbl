000100******************************************************************
000200*                                                                *
000300*          E N T I T Y   N A M E   N O R M A L I Z E R           *
000400*                                                                *
000500******************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000PROGRAM-ID.          EQNAME.
001100AUTHOR.              R J HARLOW.
001200INSTALLATION.        MERIDIAN DATA SYSTEMS.
001300DATE-WRITTEN.        28/03/94.
001400DATE-COMPILED.
001500SECURITY.            CONFIDENTIAL - INTERNAL USE ONLY.
001600*
001700* Remarks.           Forgiving entity-name comparison for the EQ
001800*                    suite, selected by LK-EQNM-FUNCTION:
001900*                      "N" - normalize LK-EQNM-RAW-NAME into
002000*                            LK-EQNM-NORM-NAME: fold a small
002100*                            table of accented Western-European
002200*                            letters to their plain equivalent,
002300*                            lower-case, then keep only a-z and
002400*                            0-9 (spaces and punctuation removed
002500*                            outright).  E.g. "Cote d'Ivoire"
002600*                            (with the accented O) normalizes to
002700*                            "cotedivoire".
002800*                      "M" - build the normalized-name map from
002900*                            LK-EQNM-TABLE (called once per
003000*                            engine run, own copy kept in
003100*                            working-storage across later "M"
003200*                            match calls the same run) and match
003300*                            LK-EQNM-QUERY-NAME against it,
003400*                            returning LK-EQNM-MATCHED-NAME and
003500*                            LK-EQNM-FOUND-FLAG.  When two source
003600*                            names normalize identically, the
003700*                            one appearing later in LK-EQNM-TABLE
003800*                            wins, per the entity-matcher rule.
003900*
004000*                    No intrinsic FUNCTION and no Unicode library
004100*                    are used - only the diacritics that actually
004200*                    turn up in the two datasets are tabled.
004300*
004400* Called modules.    None.
004500*
004600* Changes:
004700* 28/03/94 rjh -       Created.
004800* 14/02/95 rjh -       Added the accented-letter table - the
004900*                      January country list load rejected
005000*                      "Cote d'Ivoire" and "Reunion" outright.
005100* 19/07/99 mfk -   .05 Y2K review - no date fields in this
005200*                      program.  No change required.
005300* 03/09/02 rjh -       "M" function now keeps its own working
005400*                      table instead of re-normalizing the whole
005500*                      entity list on every match call.
005600* 08/05/06 clt -       Table widened to 12000 entries to match
005700*                      EQFRST/EQCO2.
005800*
005900*
006000 ENVIRONMENT             DIVISION.
006100*================================
006200*
006300 COPY "envdiv.cob".
006400 INPUT-OUTPUT            SECTION.
006500 FILE-CONTROL.
006600*
006700 DATA                    DIVISION.
006800*================================
006900 FILE SECTION.
007000*
007100 WORKING-STORAGE SECTION.
007200*-----------------------
007300*
007400 77  WS-PROG-NAME             PIC X(15) VALUE "EQNAME (1.3)".
007500*
007600 01  WS-EQ-DATE-FORMATS.
007700     03  WS-EQ-DATE           PIC X(10) VALUE SPACES.
007800     03  WS-EQ-DATE-UK REDEFINES WS-EQ-DATE.
007900*       Not used by this program - retained for date-stamp
008000*       consistency across the EQ suite (see EQ000).
008100         05  WS-EQ-UK-DD      PIC 99.
008200         05  FILLER           PIC X.
008300         05  WS-EQ-UK-MM      PIC 99.
008400         05  FILLER           PIC X.
008500         05  WS-EQ-UK-CCYY    PIC 9(4).
008600     03  WS-EQ-DATE-USA REDEFINES WS-EQ-DATE.
008700         05  WS-EQ-USA-MM     PIC 99.
008800         05  FILLER           PIC X.
008900         05  WS-EQ-USA-DD     PIC 99.
009000         05  FILLER           PIC X.
009100         05  FILLER           PIC 9(4).
009200     03  WS-EQ-DATE-INTL REDEFINES WS-EQ-DATE.
009300         05  WS-EQ-INTL-CCYY  PIC 9(4).
009400         05  FILLER           PIC X.
009500         05  WS-EQ-INTL-MM    PIC 99.
009600         05  FILLER           PIC X.
009700         05  WS-EQ-INTL-DD    PIC 99.
009800*
009900* Working table for the "M" function - built once, matched
010000* against many times, in first-appearance order; a later
010100* duplicate normalization overwrites the earlier slot's raw
010200* name in place, so the table stays one row per distinct key.
010300*
010400 01  WS-EQNM-NORM-TABLE.
010500     05  WS-EQNM-NORM-ENTRY OCCURS 12000 TIMES
010600                            INDEXED BY WS-EQNM-IDX.
010700         10  WS-EQNM-NORM-KEY   PIC X(40).
010800         10  WS-EQNM-NORM-RAW   PIC X(40).
010900     05  FILLER                 PIC X(10).
011000 77  WS-EQNM-NORM-COUNT       PIC 9(05) COMP VALUE ZERO.
011100*
011200 01  WS-NORM-WORK.
011300     03  WS-NORM-SOURCE       PIC X(40).
011400     03  WS-NORM-IN-PTR       PIC 9(02) COMP.
011500     03  WS-NORM-OUT-PTR      PIC 9(02) COMP.
011600     03  WS-NORM-CHAR         PIC X(01).
011700     03  FILLER               PIC X(10).
011800*
011900 01  WS-BUILD-WORK.
012000     03  WS-BLD-SUB           PIC 9(05) COMP VALUE ZERO.
012100     03  WS-BLD-FOUND         PIC X(01) VALUE "N".
012200         88  WS-BLD-FOUND-YES     VALUE "Y".
012300     03  WS-BLD-SLOT          PIC 9(05) COMP VALUE ZERO.
012400     03  FILLER               PIC X(10).
012500*
012600 01  WS-MATCH-WORK.
012700     03  WS-MTC-SUB           PIC 9(05) COMP VALUE ZERO.
012800     03  WS-MTC-NORM-QUERY    PIC X(40).
012900     03  FILLER               PIC X(10).
013000*
013100 LINKAGE SECTION.
013200*---------------
013300*
013400 COPY "wseqlnk.cob".
013500*
013600 PROCEDURE DIVISION USING LK-EQNAME-AREA.
013700*========================================
013800*
013900 AA000-MAIN.
014000*----------
014100*
014200     EVALUATE TRUE
014300              WHEN LK-EQNM-DO-NORMALIZE
014400                   MOVE LK-EQNM-RAW-NAME TO WS-NORM-SOURCE
014500                   PERFORM AA100-NORMALIZE THRU AA100-EXIT
014600                   MOVE WS-NORM-SOURCE TO LK-EQNM-NORM-NAME
014700              WHEN LK-EQNM-DO-MATCH
014800                   PERFORM AA200-BUILD-MAP THRU AA200-EXIT
014900                   PERFORM AA300-MATCH THRU AA300-EXIT
015000     END-EVALUATE.
015100*
015200     GO TO    AA000-EXIT.
015300*
015400 AA000-EXIT.  EXIT PROGRAM.
015500*
015600 AA100-NORMALIZE.
015700*----------------
015800* Normalizes WS-NORM-SOURCE in place: fold accents, lower-case,
015900* strip everything but a-z / 0-9.  Leaves the result left-
016000* justified, space-padded to 40 bytes.
016100*
016200     PERFORM  AA110-FOLD-ACCENTS THRU AA110-EXIT.
016300*
016400     INSPECT  WS-NORM-SOURCE CONVERTING
016500              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
016600           TO "abcdefghijklmnopqrstuvwxyz".
016700*
016800     MOVE     1 TO WS-NORM-IN-PTR.
016900     MOVE     0 TO WS-NORM-OUT-PTR.
017000     PERFORM  AA120-KEEP-ALNUM THRU AA120-EXIT
017100              UNTIL WS-NORM-IN-PTR > 40.
017200*
017300     IF       WS-NORM-OUT-PTR < 40
017400              MOVE SPACES TO
017500                 WS-NORM-SOURCE (WS-NORM-OUT-PTR + 1:
017600                                 40 - WS-NORM-OUT-PTR).
017700*
017800 AA100-EXIT.  EXIT.
017900*
018000 AA110-FOLD-ACCENTS.
018100*-------------------
018200* Latin-1 accented letters actually seen in the two datasets
018300* (Cote d'Ivoire, Reunion, Curacao, Sao Tome, Turkiye and the
018400* like) folded to their plain ASCII base letter.
018500*
018600     INSPECT  WS-NORM-SOURCE REPLACING ALL X"C0" BY "A"
018700                                        ALL X"C1" BY "A"
018800                                        ALL X"C2" BY "A"
018900                                        ALL X"C3" BY "A"
019000                                        ALL X"C4" BY "A"
019100                                        ALL X"C7" BY "C"
019200                                        ALL X"C8" BY "E"
019300                                        ALL X"C9" BY "E"
019400                                        ALL X"CA" BY "E"
019500                                        ALL X"CB" BY "E"
019600                                        ALL X"CC" BY "I"
019700                                        ALL X"CD" BY "I"
019800                                        ALL X"D1" BY "N"
019900                                        ALL X"D2" BY "O"
020000                                        ALL X"D3" BY "O"
020100                                        ALL X"D4" BY "O"
020200                                        ALL X"D5" BY "O"
020300                                        ALL X"D6" BY "O"
020400                                        ALL X"D9" BY "U"
020500                                        ALL X"DA" BY "U"
020600                                        ALL X"DB" BY "U"
020700                                        ALL X"DC" BY "U"
020800                                        ALL X"E0" BY "a"
020900                                        ALL X"E1" BY "a"
021000                                        ALL X"E2" BY "a"
021100                                        ALL X"E3" BY "a"
021200                                        ALL X"E4" BY "a"
021300                                        ALL X"E7" BY "c"
021400                                        ALL X"E8" BY "e"
021500                                        ALL X"E9" BY "e"
021600                                        ALL X"EA" BY "e"
021700                                        ALL X"EB" BY "e"
021800                                        ALL X"EC" BY "i"
021900                                        ALL X"ED" BY "i"
022000                                        ALL X"F1" BY "n"
022100                                        ALL X"F2" BY "o"
022200                                        ALL X"F3" BY "o"
022300                                        ALL X"F4" BY "o"
022400                                        ALL X"F5" BY "o"
022500                                        ALL X"F6" BY "o"
022600                                        ALL X"F9" BY "u"
022700                                        ALL X"FA" BY "u"
022800                                        ALL X"FB" BY "u"
022900                                        ALL X"FC" BY "u".
023000*
023100 AA110-EXIT.  EXIT.
023200*
023300 AA120-KEEP-ALNUM.
023400*-----------------
023500* Copies one character of WS-NORM-SOURCE to the front of the
023600* field if it is a-z or 0-9, dropping everything else.  Uses
023700* the CLASS test set up in SPECIAL-NAMES (see envdiv.cob) - no
023800* intrinsic FUNCTION involved.
023900*
024000     MOVE     WS-NORM-SOURCE (WS-NORM-IN-PTR:1) TO WS-NORM-CHAR.
024100     IF       WS-NORM-CHAR IS EQ-LOWER-CASE-LETTER
024200              OR WS-NORM-CHAR NUMERIC
024300              ADD  1 TO WS-NORM-OUT-PTR
024400              MOVE WS-NORM-CHAR TO
024500                   WS-NORM-SOURCE (WS-NORM-OUT-PTR:1).
024600     ADD      1 TO WS-NORM-IN-PTR.
024700*
024800 AA120-EXIT.  EXIT.
024900*
025000 AA200-BUILD-MAP.
025100*----------------
025200* Rebuilds WS-EQNM-NORM-TABLE from LK-EQNM-TABLE.  Run once per
025300* engine invocation - EQ000 sets LK-EQNM-COUNT and the raw-name
025400* table before the first "M" call for a given entity universe.
025500*
025600     MOVE     ZERO TO WS-EQNM-NORM-COUNT.
025700     MOVE     1    TO WS-BLD-SUB.
025800*
025900     PERFORM  AA210-ADD-ONE-NAME THRU AA210-EXIT
026000              UNTIL WS-BLD-SUB > LK-EQNM-COUNT.
026100*
026200 AA200-EXIT.  EXIT.
026300*
026400 AA210-ADD-ONE-NAME.
026500*-------------------
026600*
026700     MOVE     LK-EQNM-TAB-NAME (WS-BLD-SUB) TO WS-NORM-SOURCE.
026800     PERFORM  AA100-NORMALIZE THRU AA100-EXIT.
026900*
027000     MOVE     "N" TO WS-BLD-FOUND.
027100     MOVE     1   TO WS-BLD-SLOT.
027200     PERFORM  AA220-FIND-EXISTING THRU AA220-EXIT
027300              UNTIL WS-BLD-SLOT > WS-EQNM-NORM-COUNT
027400              OR WS-BLD-FOUND-YES.
027500*
027600     IF       WS-BLD-FOUND-YES
027700              MOVE LK-EQNM-TAB-NAME (WS-BLD-SUB)
027800                   TO WS-EQNM-NORM-RAW (WS-BLD-SLOT)
027900     ELSE
028000              ADD  1 TO WS-EQNM-NORM-COUNT
028100              MOVE WS-NORM-SOURCE
028200                   TO WS-EQNM-NORM-KEY (WS-EQNM-NORM-COUNT)
028300              MOVE LK-EQNM-TAB-NAME (WS-BLD-SUB)
028400                   TO WS-EQNM-NORM-RAW (WS-EQNM-NORM-COUNT).
028500*
028600     ADD      1 TO WS-BLD-SUB.
028700*
028800 AA210-EXIT.  EXIT.
028900*
029000 AA220-FIND-EXISTING.
029100*--------------------
029200*
029300     IF       WS-EQNM-NORM-KEY (WS-BLD-SLOT) = WS-NORM-SOURCE
029400              SET  WS-BLD-FOUND-YES TO TRUE
029500              GO TO AA220-EXIT.
029600     ADD      1 TO WS-BLD-SLOT.
029700*
029800 AA220-EXIT.  EXIT.
029900*
030000 AA300-MATCH.
030100*------------
030200* Normalizes LK-EQNM-QUERY-NAME and looks it up in the table
030300* AA200-BUILD-MAP just built.
030400*
030500     MOVE     LK-EQNM-QUERY-NAME TO WS-NORM-SOURCE.
030600     PERFORM  AA100-NORMALIZE THRU AA100-EXIT.
030700     MOVE     WS-NORM-SOURCE TO WS-MTC-NORM-QUERY.
030800*
030900     SET      LK-EQNM-NOT-FOUND TO TRUE.
031000     MOVE     SPACES TO LK-EQNM-MATCHED-NAME.
031100     MOVE     1 TO WS-MTC-SUB.
031200*
031300     PERFORM  AA310-TEST-ONE-ENTRY THRU AA310-EXIT
031400              UNTIL WS-MTC-SUB > WS-EQNM-NORM-COUNT
031500              OR LK-EQNM-FOUND.
031600*
031700 AA300-EXIT.  EXIT.
031800*
031900 AA310-TEST-ONE-ENTRY.
032000*---------------------
032100*
032200     IF       WS-EQNM-NORM-KEY (WS-MTC-SUB) = WS-MTC-NORM-QUERY
032300              SET  LK-EQNM-FOUND TO TRUE
032400              MOVE WS-EQNM-NORM-RAW (WS-MTC-SUB)
032500                   TO LK-EQNM-MATCHED-NAME
032600              GO TO AA310-EXIT.
032700     ADD      1 TO WS-MTC-SUB.
032800*
032900 AA310-EXIT.  EXIT.
