000100******************************************************************
000200*                                                                *
000300*          C O U N T R Y - S E T   D E R I V A T I O N           *
000400*                                                                *
000500******************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000PROGRAM-ID.          EQCTRY.
001100AUTHOR.              M F KOWALSKI.
001200INSTALLATION.        MERIDIAN DATA SYSTEMS.
001300DATE-WRITTEN.        22/03/94.
001400DATE-COMPILED.
001500SECURITY.            CONFIDENTIAL - INTERNAL USE ONLY.
001600*
001700* Remarks.           Scans the loaded forest-change table
001800*                    (EQ-FRST-TABLE, built by EQFRST's
001900*                    AA100-LOAD-FOREST) and flags every entry
002000*                    whose CODE is a real ISO alpha-3 country
002100*                    code - exactly three characters, all
002200*                    upper-case A-Z.  The distinct entity names
002300*                    so flagged become the "country set" used to
002400*                    restrict the CO2 table (aggregates such as
002500*                    "World" or "European Union" carry blank or
002600*                    non-3-letter codes and never appear in the
002700*                    country set).
002800*
002900*                    Called once, by EQ000, before the CO2 engine
003000*                    runs; the forest engine tests
003100*                    EQ-FRST-IS-COUNTRY (set here) directly, so
003200*                    it does not call this module a second time.
003300*
003400* Called modules.    None.
003500*
003600* Changes:
003700* 22/03/94 mfk -       Created.
003800* 07/12/95 mfk -       Country test was letting 3-digit numeric
003900*                      codes through - added the alphabetic test.
004000* 19/07/99 mfk -   .05 Y2K review - no date fields in this
004100*                      program.  No change required.
004200* 11/06/03 rjh -       Distinct-name table built here too, so
004300*                      EQCO2's universe build does not have to
004400*                      re-scan the whole forest table.
004500* 08/05/06 clt -       Widened EQ-COUNTRY-COUNT to COMP for
004600*                      tables over 9999 rows (the 2006 reload).
004700*
004800*
004900 ENVIRONMENT             DIVISION.
005000*================================
005100*
005200 COPY "envdiv.cob".
005300 INPUT-OUTPUT            SECTION.
005400 FILE-CONTROL.
005500*
005600 DATA                    DIVISION.
005700*================================
005800 FILE SECTION.
005900*
006000 WORKING-STORAGE SECTION.
006100*-----------------------
006200*
006300 77  WS-PROG-NAME             PIC X(15) VALUE "EQCTRY (1.2)".
006400*
006500 01  WS-EQ-DATE-FORMATS.
006600     03  WS-EQ-DATE           PIC X(10) VALUE SPACES.
006700     03  WS-EQ-DATE-UK REDEFINES WS-EQ-DATE.
006800*       Not used by this program - retained for date-stamp
006900*       consistency across the EQ suite (see EQ000).
007000         05  WS-EQ-UK-DD      PIC 99.
007100         05  FILLER           PIC X.
007200         05  WS-EQ-UK-MM      PIC 99.
007300         05  FILLER           PIC X.
007400         05  WS-EQ-UK-CCYY    PIC 9(4).
007500     03  WS-EQ-DATE-USA REDEFINES WS-EQ-DATE.
007600         05  WS-EQ-USA-MM     PIC 99.
007700         05  FILLER           PIC X.
007800         05  WS-EQ-USA-DD     PIC 99.
007900         05  FILLER           PIC X.
008000         05  FILLER           PIC 9(4).
008100     03  WS-EQ-DATE-INTL REDEFINES WS-EQ-DATE.
008200         05  WS-EQ-INTL-CCYY  PIC 9(4).
008300         05  FILLER           PIC X.
008400         05  WS-EQ-INTL-MM    PIC 99.
008500         05  FILLER           PIC X.
008600         05  WS-EQ-INTL-DD    PIC 99.
008700*
008800 01  WS-SCAN-WORK.
008900     03  WS-FRST-SUB          PIC 9(05) COMP VALUE ZERO.
009000     03  WS-CTRY-SUB          PIC 9(05) COMP VALUE ZERO.
009100     03  WS-DUP-FLAG          PIC X(01) VALUE "N".
009200         88  WS-IS-DUPLICATE      VALUE "Y".
009300     03  FILLER               PIC X(10).
009400*
009500 LINKAGE SECTION.
009600*---------------
009700*
009800 COPY "wseqfrs.cob".
009900*
010000 PROCEDURE DIVISION USING EQ-FRST-TABLE EQ-FRST-COUNT
010100                           EQ-COUNTRY-TABLE EQ-COUNTRY-COUNT.
010200*====================================================================
010300*
010400 AA000-MAIN.
010500*----------
010600*
010700     MOVE     ZERO TO EQ-COUNTRY-COUNT.
010800     MOVE     1    TO WS-FRST-SUB.
010900*
011000     PERFORM  AA100-SCAN-COUNTRIES THRU AA100-EXIT
011100              UNTIL WS-FRST-SUB > EQ-FRST-COUNT.
011200*
011300     GO TO    AA000-EXIT.
011400*
011500 AA000-EXIT.  EXIT PROGRAM.
011600*
011700 AA100-SCAN-COUNTRIES.
011800*---------------------
011900* Country test: EQ-FRST-CODE-3 (the redefined 3-byte view of
012000* the code column) is exactly 3 upper-case letters, and the
012100* remaining 7 bytes of the code field must be blank.
012200*
012300     SET      EQ-FRST-NOT-COUNTRY (WS-FRST-SUB) TO TRUE.
012400*
012500     IF       EQ-FRST-CODE (WS-FRST-SUB) (4:7) NOT = SPACES
012600              GO TO AA100-NOT-COUNTRY.
012700     IF       EQ-FRST-CODE-3 (WS-FRST-SUB) (1:1)
012800                   NOT ALPHABETIC-UPPER
012900              OR   EQ-FRST-CODE-3 (WS-FRST-SUB) (2:1)
013000                   NOT ALPHABETIC-UPPER
013100              OR   EQ-FRST-CODE-3 (WS-FRST-SUB) (3:1)
013200                   NOT ALPHABETIC-UPPER
013300              GO TO AA100-NOT-COUNTRY.
013400*
013500     SET      EQ-FRST-IS-COUNTRY (WS-FRST-SUB) TO TRUE.
013600*
013700* add to the distinct country-name table if not already there
013800     MOVE     "N" TO WS-DUP-FLAG.
013900     MOVE     1   TO WS-CTRY-SUB.
014000     PERFORM  AA110-CHECK-DUP THRU AA110-EXIT
014100              UNTIL WS-CTRY-SUB > EQ-COUNTRY-COUNT
014200              OR WS-IS-DUPLICATE.
014300*
014400     IF       NOT WS-IS-DUPLICATE
014500              ADD  1 TO EQ-COUNTRY-COUNT
014600              MOVE EQ-FRST-ENTITY (WS-FRST-SUB)
014700                   TO EQ-COUNTRY-NAME (EQ-COUNTRY-COUNT).
014800*
014900 AA100-NOT-COUNTRY.
015000     ADD      1 TO WS-FRST-SUB.
015100*
015200 AA100-EXIT.  EXIT.
015300*
015400 AA110-CHECK-DUP.
015500*----------------
015600*
015700     IF       EQ-COUNTRY-NAME (WS-CTRY-SUB) =
015800              EQ-FRST-ENTITY (WS-FRST-SUB)
015900              SET  WS-IS-DUPLICATE TO TRUE
016000              GO TO AA110-EXIT.
016100     ADD      1 TO WS-CTRY-SUB.
016200*
016300 AA110-EXIT.  EXIT.
