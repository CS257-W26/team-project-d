000100******************************************************************
000200*                                                                *
000300*          R E P O R T   L I N E   F O R M A T T E R             *
000400*                                                                *
000500******************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000PROGRAM-ID.          EQFMT.
001100AUTHOR.              C L TRAN.
001200INSTALLATION.        MERIDIAN DATA SYSTEMS.
001300DATE-WRITTEN.        04/04/94.
001400DATE-COMPILED.
001500SECURITY.            CONFIDENTIAL - INTERNAL USE ONLY.
001600*
001700* Remarks.           Builds the three EQ report-line formats,
001800*                    selected by LK-FMT-FUNCTION:
001900*                      "1" - single value line (features D, C).
002000*                      "2" - rank result line (feature R, an
002100*                            entity given).
002200*                      "3" - list title line (any feature, no
002300*                            entity given - the wording differs
002400*                            by LK-FMT-FEATURE).
002500*                      "4" - one numbered detail line of a top
002600*                            list.
002700*                    Every field is pre-set by the caller (EQ000)
002800*                    before this module is entered.  Variable-
002900*                    width fields (entity, metric, unit, value
003000*                    text, edited numbers) are right-trimmed and
003100*                    left-trimmed by AA050-TRIM before they are
003200*                    STRINGed onto LK-FMT-LINE-OUT, so no run of
003300*                    embedded blanks appears in the finished
003400*                    line - no intrinsic FUNCTION is used, just
003500*                    a forward/backward character scan.
003600*
003700* Called modules.    None.
003800*
003900* Changes:
004000* 04/04/94 clt -       Created.
004100* 30/10/95 clt -       Rank line reworded to match the "of
004200*                      <total>" wording confirmed with the
004300*                      Statistics Office.
004400* 19/07/99 mfk -   .05 Y2K review - no date fields in this
004500*                      program.  No change required.
004600* 08/05/06 clt -       Added function "4" (detail line) - the
004700*                      driver previously built it inline, moved
004800*                      here so the fragment table stays in one
004900*                      place.
005000* 14/11/09 rjh -       Rewrote the field concatenation to trim
005100*                      each variable field before STRINGing it -
005200*                      the old DELIMITED BY SPACE approach cut
005300*                      multi-word entity names short.
005400*
005500*
005600 ENVIRONMENT             DIVISION.
005700*================================
005800*
005900 COPY "envdiv.cob".
006000 INPUT-OUTPUT            SECTION.
006100 FILE-CONTROL.
006200*
006300 DATA                    DIVISION.
006400*================================
006500 FILE SECTION.
006600*
006700 WORKING-STORAGE SECTION.
006800*-----------------------
006900*
007000 77  WS-PROG-NAME             PIC X(15) VALUE "EQFMT (1.3)".
007100*
007200 01  WS-EQ-DATE-FORMATS.
007300     03  WS-EQ-DATE           PIC X(10) VALUE SPACES.
007400     03  WS-EQ-DATE-UK REDEFINES WS-EQ-DATE.
007500*       Not used by this program - retained for date-stamp
007600*       consistency across the EQ suite (see EQ000).
007700         05  WS-EQ-UK-DD      PIC 99.
007800         05  FILLER           PIC X.
007900         05  WS-EQ-UK-MM      PIC 99.
008000         05  FILLER           PIC X.
008100         05  WS-EQ-UK-CCYY    PIC 9(4).
008200     03  WS-EQ-DATE-USA REDEFINES WS-EQ-DATE.
008300         05  WS-EQ-USA-MM     PIC 99.
008400         05  FILLER           PIC X.
008500         05  WS-EQ-USA-DD     PIC 99.
008600         05  FILLER           PIC X.
008700         05  FILLER           PIC 9(4).
008800     03  WS-EQ-DATE-INTL REDEFINES WS-EQ-DATE.
008900         05  WS-EQ-INTL-CCYY  PIC 9(4).
009000         05  FILLER           PIC X.
009100         05  WS-EQ-INTL-MM    PIC 99.
009200         05  FILLER           PIC X.
009300         05  WS-EQ-INTL-DD    PIC 99.
009400*
009500 COPY "wseqmsg.cob".
009600*
009700 01  WS-FMT-WORK.
009800     03  WS-FMT-YEAR-TEXT     PIC 9(04).
009900     03  WS-FMT-RANK-TEXT     PIC Z(04)9.
010000     03  WS-FMT-TOTAL-TEXT    PIC Z(04)9.
010100     03  WS-FMT-TOPN-TEXT     PIC Z(04)9.
010200     03  WS-FMT-DETNUM-TEXT   PIC Z(04)9.
010300     03  WS-FMT-ORDER-TEXT    PIC X(04).
010400     03  WS-FMT-OUT-PTR       PIC 9(03) COMP.
010500     03  FILLER               PIC X(10).
010600*
010700 01  WS-TRIM-WORK.
010800     03  WS-TRIM-SOURCE       PIC X(40).
010900     03  WS-TRIM-START        PIC 9(02) COMP.
011000     03  WS-TRIM-END          PIC 9(02) COMP.
011100     03  WS-TRIM-LEN          PIC 9(02) COMP.
011200     03  WS-TRIM-SUB          PIC 9(02) COMP.
011300     03  WS-TRIM-FOUND        PIC X(01) VALUE "N".
011400         88  WS-TRIM-FOUND-YES    VALUE "Y".
011500     03  FILLER               PIC X(10).
011600*
011700 LINKAGE SECTION.
011800*---------------
011900*
012000 COPY "wseqlnk.cob".
012100*
012200 PROCEDURE DIVISION USING LK-EQFMT-CTL.
012300*======================================
012400*
012500 AA000-MAIN.
012600*----------
012700*
012800     MOVE     SPACES TO LK-FMT-LINE-OUT.
012900     MOVE     1      TO WS-FMT-OUT-PTR.
013000     EVALUATE TRUE
013100              WHEN LK-FMT-SINGLE
013200                   PERFORM AA100-FMT-SINGLE THRU AA100-EXIT
013300              WHEN LK-FMT-RANK
013400                   PERFORM AA200-FMT-RANK   THRU AA200-EXIT
013500              WHEN LK-FMT-TITLE
013600                   PERFORM AA300-FMT-TITLE  THRU AA300-EXIT
013700              WHEN LK-FMT-DETAIL
013800                   PERFORM AA400-FMT-DETAIL THRU AA400-EXIT
013900     END-EVALUATE.
014000*
014100     GO TO    AA000-EXIT.
014200*
014300 AA000-EXIT.  EXIT PROGRAM.
014400*
014500 AA050-TRIM.
014600*-----------
014700* Sets WS-TRIM-START / WS-TRIM-LEN for the 40-byte field
014800* already MOVEd into WS-TRIM-SOURCE - first and last non-space
014900* byte positions.  An all-blank field trims to one blank.
015000*
015100     MOVE     "N" TO WS-TRIM-FOUND.
015200     PERFORM  AA051-FIND-START THRU AA051-EXIT
015300              VARYING WS-TRIM-SUB FROM 1 BY 1
015400              UNTIL WS-TRIM-SUB > 40 OR WS-TRIM-FOUND-YES.
015500     IF       NOT WS-TRIM-FOUND-YES
015600              MOVE 1 TO WS-TRIM-START WS-TRIM-END WS-TRIM-LEN
015700              GO TO AA050-EXIT.
015800*
015900     MOVE     "N" TO WS-TRIM-FOUND.
016000     PERFORM  AA052-FIND-END THRU AA052-EXIT
016100              VARYING WS-TRIM-SUB FROM 40 BY -1
016200              UNTIL WS-TRIM-SUB = 0 OR WS-TRIM-FOUND-YES.
016300     COMPUTE  WS-TRIM-LEN = WS-TRIM-END - WS-TRIM-START + 1.
016400*
016500 AA050-EXIT.  EXIT.
016600*
016700 AA051-FIND-START.
016800*-----------------
016900*
017000     IF       WS-TRIM-SOURCE (WS-TRIM-SUB:1) NOT = SPACE
017100              SET  WS-TRIM-FOUND-YES TO TRUE
017200              MOVE WS-TRIM-SUB TO WS-TRIM-START.
017300*
017400 AA051-EXIT.  EXIT.
017500*
017600 AA052-FIND-END.
017700*---------------
017800*
017900     IF       WS-TRIM-SOURCE (WS-TRIM-SUB:1) NOT = SPACE
018000              SET  WS-TRIM-FOUND-YES TO TRUE
018100              MOVE WS-TRIM-SUB TO WS-TRIM-END.
018200*
018300 AA052-EXIT.  EXIT.
018400*
018500 AA060-APPEND-FIXED.
018600*-------------------
018700* Appends WS-TRIM-SOURCE (already an exact-width literal
018800* fragment - no trim needed) to LK-FMT-LINE-OUT.
018900*
019000     STRING   WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
019100              INTO LK-FMT-LINE-OUT WITH POINTER WS-FMT-OUT-PTR.
019200*
019300 AA060-EXIT.  EXIT.
019400*
019500 AA070-APPEND-TRIMMED.
019600*---------------------
019700* Trims WS-TRIM-SOURCE (a variable-content field the caller
019800* just MOVEd in) then appends the trimmed portion.
019900*
020000     PERFORM  AA050-TRIM THRU AA050-EXIT.
020100     STRING   WS-TRIM-SOURCE (WS-TRIM-START:WS-TRIM-LEN)
020200                   DELIMITED BY SIZE
020300              INTO LK-FMT-LINE-OUT WITH POINTER WS-FMT-OUT-PTR.
020400*
020500 AA070-EXIT.  EXIT.
020600*
020700 AA100-FMT-SINGLE.
020800*-----------------
020900* "<metric> for <entity> in <year>: <value> <unit>"
021000*
021100     MOVE     LK-FMT-METRIC TO WS-TRIM-SOURCE.
021200     PERFORM  AA070-APPEND-TRIMMED THRU AA070-EXIT.
021300     MOVE     EQ-MSG-FOR-SEP TO WS-TRIM-SOURCE.
021400     MOVE     5 TO WS-TRIM-LEN.
021500     MOVE     1 TO WS-TRIM-START.
021600     PERFORM  AA060-APPEND-FIXED THRU AA060-EXIT.
021700     MOVE     LK-FMT-ENTITY TO WS-TRIM-SOURCE.
021800     PERFORM  AA070-APPEND-TRIMMED THRU AA070-EXIT.
021900     MOVE     EQ-MSG-IN-SEP TO WS-TRIM-SOURCE.
022000     MOVE     4 TO WS-TRIM-LEN.
022100     PERFORM  AA060-APPEND-FIXED THRU AA060-EXIT.
022200     MOVE     LK-FMT-YEAR TO WS-FMT-YEAR-TEXT.
022300     MOVE     WS-FMT-YEAR-TEXT TO WS-TRIM-SOURCE.
022400     MOVE     4 TO WS-TRIM-LEN.
022500     PERFORM  AA060-APPEND-FIXED THRU AA060-EXIT.
022600     MOVE     EQ-MSG-COLON TO WS-TRIM-SOURCE.
022700     MOVE     2 TO WS-TRIM-LEN.
022800     PERFORM  AA060-APPEND-FIXED THRU AA060-EXIT.
022900     MOVE     EQ-MSG-SP TO WS-TRIM-SOURCE.
023000     MOVE     1 TO WS-TRIM-LEN.
023100     PERFORM  AA060-APPEND-FIXED THRU AA060-EXIT.
023200     MOVE     LK-FMT-VALUE-TEXT TO WS-TRIM-SOURCE.
023300     PERFORM  AA070-APPEND-TRIMMED THRU AA070-EXIT.
023400     MOVE     EQ-MSG-SP TO WS-TRIM-SOURCE.
023500     MOVE     1 TO WS-TRIM-LEN.
023600     PERFORM  AA060-APPEND-FIXED THRU AA060-EXIT.
023700     MOVE     LK-FMT-UNIT TO WS-TRIM-SOURCE.
023800     PERFORM  AA070-APPEND-TRIMMED THRU AA070-EXIT.
023900*
024000 AA100-EXIT.  EXIT.
024100*
024200 AA200-FMT-RANK.
024300*---------------
024400* "<entity> rank in <year> (<metric>, order=<order>): <rank>
024500*  of <total> | value: <value> <unit>"
024600*
024700     MOVE     LK-FMT-YEAR TO WS-FMT-YEAR-TEXT.
024800     MOVE     LK-FMT-RANK-POS   TO WS-FMT-RANK-TEXT.
024900     MOVE     LK-FMT-RANK-TOTAL TO WS-FMT-TOTAL-TEXT.
025000     MOVE     LK-FMT-ORDER      TO WS-FMT-ORDER-TEXT.
025100     INSPECT  WS-FMT-ORDER-TEXT CONVERTING
025200              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
025300           TO "abcdefghijklmnopqrstuvwxyz".
025400*
025500     MOVE     LK-FMT-ENTITY TO WS-TRIM-SOURCE.
025600     PERFORM  AA070-APPEND-TRIMMED THRU AA070-EXIT.
025700     MOVE     EQ-MSG-RANK-IN TO WS-TRIM-SOURCE.
025800     MOVE     9 TO WS-TRIM-LEN.
025900     PERFORM  AA060-APPEND-FIXED THRU AA060-EXIT.
026000     MOVE     WS-FMT-YEAR-TEXT TO WS-TRIM-SOURCE.
026100     MOVE     4 TO WS-TRIM-LEN.
026200     PERFORM  AA060-APPEND-FIXED THRU AA060-EXIT.
026300     MOVE     EQ-MSG-OPEN-PAREN TO WS-TRIM-SOURCE.
026400     MOVE     2 TO WS-TRIM-LEN.
026500     PERFORM  AA060-APPEND-FIXED THRU AA060-EXIT.
026600     MOVE     LK-FMT-METRIC TO WS-TRIM-SOURCE.
026700     PERFORM  AA070-APPEND-TRIMMED THRU AA070-EXIT.
026800     MOVE     EQ-MSG-COMMA-SP TO WS-TRIM-SOURCE.
026900     MOVE     2 TO WS-TRIM-LEN.
027000     PERFORM  AA060-APPEND-FIXED THRU AA060-EXIT.
027100     MOVE     "order=" TO WS-TRIM-SOURCE.
027200     MOVE     6 TO WS-TRIM-LEN.
027300     PERFORM  AA060-APPEND-FIXED THRU AA060-EXIT.
027400     MOVE     WS-FMT-ORDER-TEXT TO WS-TRIM-SOURCE.
027500     PERFORM  AA070-APPEND-TRIMMED THRU AA070-EXIT.
027600     MOVE     EQ-MSG-PAREN-COLON TO WS-TRIM-SOURCE.
027700     MOVE     2 TO WS-TRIM-LEN.
027800     PERFORM  AA060-APPEND-FIXED THRU AA060-EXIT.
027900     MOVE     EQ-MSG-SP TO WS-TRIM-SOURCE.
028000     MOVE     1 TO WS-TRIM-LEN.
028100     PERFORM  AA060-APPEND-FIXED THRU AA060-EXIT.
028200     MOVE     WS-FMT-RANK-TEXT TO WS-TRIM-SOURCE.
028300     PERFORM  AA070-APPEND-TRIMMED THRU AA070-EXIT.
028400     MOVE     EQ-MSG-OF-SEP TO WS-TRIM-SOURCE.
028500     MOVE     4 TO WS-TRIM-LEN.
028600     PERFORM  AA060-APPEND-FIXED THRU AA060-EXIT.
028700     MOVE     WS-FMT-TOTAL-TEXT TO WS-TRIM-SOURCE.
028800     PERFORM  AA070-APPEND-TRIMMED THRU AA070-EXIT.
028900     MOVE     EQ-MSG-VALUE-SEP TO WS-TRIM-SOURCE.
029000     MOVE     10 TO WS-TRIM-LEN.
029100     PERFORM  AA060-APPEND-FIXED THRU AA060-EXIT.
029200     MOVE     LK-FMT-VALUE-TEXT TO WS-TRIM-SOURCE.
029300     PERFORM  AA070-APPEND-TRIMMED THRU AA070-EXIT.
029400     MOVE     EQ-MSG-SP TO WS-TRIM-SOURCE.
029500     MOVE     1 TO WS-TRIM-LEN.
029600     PERFORM  AA060-APPEND-FIXED THRU AA060-EXIT.
029700     MOVE     LK-FMT-UNIT TO WS-TRIM-SOURCE.
029800     PERFORM  AA070-APPEND-TRIMMED THRU AA070-EXIT.
029900*
030000 AA200-EXIT.  EXIT.
030100*
030200 AA300-FMT-TITLE.
030300*----------------
030400* D: "Top <n> entities for <metric> in <year> (order=<order>,
030500*      <scope>):"
030600* R: "Forest change ranking for <year> (order=<order>,
030700*      <scope>):"
030800* C: "Top <n> entities for <metric> in <year> (<scope>):"
030900*
031000     MOVE     LK-FMT-YEAR TO WS-FMT-YEAR-TEXT.
031100     MOVE     LK-FMT-TOP-N TO WS-FMT-TOPN-TEXT.
031200     MOVE     LK-FMT-ORDER TO WS-FMT-ORDER-TEXT.
031300     INSPECT  WS-FMT-ORDER-TEXT CONVERTING
031400              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
031500           TO "abcdefghijklmnopqrstuvwxyz".
031600*
031700     IF       LK-FMT-FEATURE = "R"
031800              GO TO AA310-TITLE-R.
031900*
032000     MOVE     EQ-MSG-TOP-PREFIX TO WS-TRIM-SOURCE.
032100     MOVE     4 TO WS-TRIM-LEN.
032200     PERFORM  AA060-APPEND-FIXED THRU AA060-EXIT.
032300     MOVE     WS-FMT-TOPN-TEXT TO WS-TRIM-SOURCE.
032400     PERFORM  AA070-APPEND-TRIMMED THRU AA070-EXIT.
032500     MOVE     EQ-MSG-ENTITIES-FOR TO WS-TRIM-SOURCE.
032600     MOVE     14 TO WS-TRIM-LEN.
032700     PERFORM  AA060-APPEND-FIXED THRU AA060-EXIT.
032800     MOVE     LK-FMT-METRIC TO WS-TRIM-SOURCE.
032900     PERFORM  AA070-APPEND-TRIMMED THRU AA070-EXIT.
033000     MOVE     EQ-MSG-IN-SEP TO WS-TRIM-SOURCE.
033100     MOVE     4 TO WS-TRIM-LEN.
033200     PERFORM  AA060-APPEND-FIXED THRU AA060-EXIT.
033300     MOVE     WS-FMT-YEAR-TEXT TO WS-TRIM-SOURCE.
033400     MOVE     4 TO WS-TRIM-LEN.
033500     PERFORM  AA060-APPEND-FIXED THRU AA060-EXIT.
033600*
033700     IF       LK-FMT-FEATURE = "C"
033800              GO TO AA320-SCOPE-ONLY.
033900*
034000     MOVE     EQ-MSG-ORDER-OPEN TO WS-TRIM-SOURCE.
034100     MOVE     8 TO WS-TRIM-LEN.
034200     PERFORM  AA060-APPEND-FIXED THRU AA060-EXIT.
034300     MOVE     WS-FMT-ORDER-TEXT TO WS-TRIM-SOURCE.
034400     PERFORM  AA070-APPEND-TRIMMED THRU AA070-EXIT.
034500     MOVE     EQ-MSG-COMMA-SP TO WS-TRIM-SOURCE.
034600     MOVE     2 TO WS-TRIM-LEN.
034700     PERFORM  AA060-APPEND-FIXED THRU AA060-EXIT.
034800     GO TO    AA330-APPEND-SCOPE.
034900*
035000 AA310-TITLE-R.
035100*--------------
035200*
035300     MOVE     EQ-MSG-FRST-RANK-TITLE TO WS-TRIM-SOURCE.
035400     MOVE     26 TO WS-TRIM-LEN.
035500     PERFORM  AA060-APPEND-FIXED THRU AA060-EXIT.
035600     MOVE     WS-FMT-YEAR-TEXT TO WS-TRIM-SOURCE.
035700     MOVE     4 TO WS-TRIM-LEN.
035800     PERFORM  AA060-APPEND-FIXED THRU AA060-EXIT.
035900     MOVE     EQ-MSG-ORDER-OPEN TO WS-TRIM-SOURCE.
036000     MOVE     8 TO WS-TRIM-LEN.
036100     PERFORM  AA060-APPEND-FIXED THRU AA060-EXIT.
036200     MOVE     WS-FMT-ORDER-TEXT TO WS-TRIM-SOURCE.
036300     PERFORM  AA070-APPEND-TRIMMED THRU AA070-EXIT.
036400     MOVE     EQ-MSG-COMMA-SP TO WS-TRIM-SOURCE.
036500     MOVE     2 TO WS-TRIM-LEN.
036600     PERFORM  AA060-APPEND-FIXED THRU AA060-EXIT.
036700     GO TO    AA330-APPEND-SCOPE.
036800*
036900 AA320-SCOPE-ONLY.
037000*-----------------
037100*
037200     MOVE     EQ-MSG-OPEN-PAREN TO WS-TRIM-SOURCE.
037300     MOVE     2 TO WS-TRIM-LEN.
037400     PERFORM  AA060-APPEND-FIXED THRU AA060-EXIT.
037500*
037600 AA330-APPEND-SCOPE.
037700*-------------------
037800*
037900     IF       LK-FMT-INCL-AGG-YES
038000              MOVE EQ-MSG-INCL-AGG-TXT TO WS-TRIM-SOURCE
038100     ELSE
038200              MOVE EQ-MSG-COUNTRIES-ONLY TO WS-TRIM-SOURCE.
038300     PERFORM  AA070-APPEND-TRIMMED THRU AA070-EXIT.
038400     MOVE     EQ-MSG-PAREN-COLON TO WS-TRIM-SOURCE.
038500     MOVE     2 TO WS-TRIM-LEN.
038600     PERFORM  AA060-APPEND-FIXED THRU AA060-EXIT.
038700*
038800 AA300-EXIT.  EXIT.
038900*
039000 AA400-FMT-DETAIL.
039100*-----------------
039200* "<n>. <entity>: <value> <unit>"
039300*
039400     MOVE     LK-FMT-DETAIL-NUM TO WS-FMT-DETNUM-TEXT.
039500     MOVE     WS-FMT-DETNUM-TEXT TO WS-TRIM-SOURCE.
039600     PERFORM  AA070-APPEND-TRIMMED THRU AA070-EXIT.
039700     MOVE     EQ-MSG-DOT-SP TO WS-TRIM-SOURCE.
039800     MOVE     2 TO WS-TRIM-LEN.
039900     PERFORM  AA060-APPEND-FIXED THRU AA060-EXIT.
040000     MOVE     LK-FMT-ENTITY TO WS-TRIM-SOURCE.
040100     PERFORM  AA070-APPEND-TRIMMED THRU AA070-EXIT.
040200     MOVE     EQ-MSG-COLON TO WS-TRIM-SOURCE.
040300     MOVE     2 TO WS-TRIM-LEN.
040400     PERFORM  AA060-APPEND-FIXED THRU AA060-EXIT.
040500     MOVE     EQ-MSG-SP TO WS-TRIM-SOURCE.
040600     MOVE     1 TO WS-TRIM-LEN.
040700     PERFORM  AA060-APPEND-FIXED THRU AA060-EXIT.
040800     MOVE     LK-FMT-VALUE-TEXT TO WS-TRIM-SOURCE.
040900     PERFORM  AA070-APPEND-TRIMMED THRU AA070-EXIT.
041000     MOVE     EQ-MSG-SP TO WS-TRIM-SOURCE.
041100     MOVE     1 TO WS-TRIM-LEN.
041200     PERFORM  AA060-APPEND-FIXED THRU AA060-EXIT.
041300     MOVE     LK-FMT-UNIT TO WS-TRIM-SOURCE.
041400     PERFORM  AA070-APPEND-TRIMMED THRU AA070-EXIT.
041500*
041600 AA400-EXIT.  EXIT.
