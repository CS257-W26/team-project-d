000100******************************************************************
000200*                                                                *
000300*      D E C I M A L   T E X T   P A R S E  /  E D I T           *
000400*                                                                *
000500******************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000PROGRAM-ID.          EQNUM.
001100AUTHOR.              R J HARLOW.
001200INSTALLATION.        MERIDIAN DATA SYSTEMS.
001300DATE-WRITTEN.        03/14/94.
001400DATE-COMPILED.
001500SECURITY.            CONFIDENTIAL - INTERNAL USE ONLY.
001600*
001700* Remarks.           Two services for the EQ (Environmental
001800*                    Query) suite, selected by LK-EQNUM-FUNCTION:
001900*                      "P" - parse a blank-tolerant CSV decimal
002000*                            text field into a signed COMP-3
002100*                            value carried at three decimal
002200*                            places.
002300*                      "E" - edit a signed COMP-3 value back to
002400*                            display text: a whole number with
002500*                            comma thousands separators when the
002600*                            value is within .000000001 of an
002700*                            integer, else two decimal places
002800*                            with comma thousands separators.
002900*
003000*                    No intrinsic FUNCTION is used - digit chars
003100*                    are converted with the classic X/9 REDEFINES
003200*                    of a one-byte field, since a display digit
003300*                    and its numeric value share storage.
003400*
003500* Called modules.    None.
003600*
003700* Changes:
003800* 14/03/94 rjh -       Created.
003900* 21/09/94 rjh -       Fixed sign handling when the whole field
004000*                      is "-" with no digits (bad data on the
004100*                      Sept load) - now treated as blank.
004200* 02/11/95 rjh -       Added the "E" edit function - previously
004300*                      a separate program EQEDIT, folded in here
004400*                      as the two are always used together.
004500* 19/07/99 mfk -   .05 Y2K review - no date fields in this
004600*                      program.  No change required.
004700* 08/05/06 clt -       Comma-grouping loop rewritten - the old
004800*                      one mis-grouped nine-digit values.
004900* 17/02/11 rjh -   1.4 Widened WS-INT-PART to S9(09) for the
005000*                      largest forest-change magnitudes.
005100* 03/08/14 mfk -   1.5 AA200-EDIT-DISPLAY was testing the
005200*                      integer flag against the value already
005300*                      rounded to 2 decimals, so a CO2 figure
005400*                      like 5.004 came out as "5" instead of
005500*                      "5.00" - now tests the raw 3-decimal
005600*                      remainder before rounding.
005700*
005800*
005900 ENVIRONMENT             DIVISION.
006000*================================
006100*
006200 COPY "envdiv.cob".
006300 INPUT-OUTPUT            SECTION.
006400 FILE-CONTROL.
006500*
006600 DATA                    DIVISION.
006700*================================
006800 FILE SECTION.
006900*
007000 WORKING-STORAGE SECTION.
007100*-----------------------
007200*
007300 77  WS-PROG-NAME             PIC X(15) VALUE "EQNUM (1.5)".
007400*
007500 01  WS-EQ-DATE-FORMATS.
007600     03  WS-EQ-DATE           PIC X(10) VALUE SPACES.
007700     03  WS-EQ-DATE-UK REDEFINES WS-EQ-DATE.
007800*       Not used by this program - retained for date-stamp
007900*       consistency across the EQ suite (see EQ000).
008000         05  WS-EQ-UK-DD      PIC 99.
008100         05  FILLER           PIC X.
008200         05  WS-EQ-UK-MM      PIC 99.
008300         05  FILLER           PIC X.
008400         05  WS-EQ-UK-CCYY    PIC 9(4).
008500     03  WS-EQ-DATE-USA REDEFINES WS-EQ-DATE.
008600         05  WS-EQ-USA-MM     PIC 99.
008700         05  FILLER           PIC X.
008800         05  WS-EQ-USA-DD     PIC 99.
008900         05  FILLER           PIC X.
009000         05  FILLER           PIC 9(4).
009100     03  WS-EQ-DATE-INTL REDEFINES WS-EQ-DATE.
009200         05  WS-EQ-INTL-CCYY  PIC 9(4).
009300         05  FILLER           PIC X.
009400         05  WS-EQ-INTL-MM    PIC 99.
009500         05  FILLER           PIC X.
009600         05  WS-EQ-INTL-DD    PIC 99.
009700*
009800 01  WS-PARSE-WORK.
009900     03  WS-PTR               PIC 9(02) COMP.
010000     03  WS-LEN               PIC 9(02) COMP VALUE 20.
010100     03  WS-NEG-FLAG          PIC X(01) VALUE "N".
010200         88  WS-IS-NEGATIVE       VALUE "Y".
010300     03  WS-SAW-DIGIT         PIC X(01) VALUE "N".
010400         88  WS-SAW-A-DIGIT       VALUE "Y".
010500     03  WS-INT-DONE          PIC X(01) VALUE "N".
010600         88  WS-INT-DONE-YES      VALUE "Y".
010700     03  WS-INT-PART          PIC S9(09) VALUE ZERO.
010800     03  WS-DEC-COUNT         PIC 9(01) COMP VALUE ZERO.
010900     03  WS-DEC-DIGITS-NUM    PIC 9(03) VALUE ZERO.
011000     03  WS-SCALE-COUNT       PIC 9(01) COMP VALUE ZERO.
011100     03  WS-BUILD-VALUE       PIC S9(09)V9(03) VALUE ZERO.
011200     03  FILLER               PIC X(10).
011300*
011400 01  WS-CHAR-WORK.
011500     03  WS-CHAR              PIC X(01).
011600 01  WS-CHAR-DIGIT REDEFINES WS-CHAR-WORK
011700                              PIC 9(01).
011800*
011900 01  WS-DEC-TEMP.
012000     03  WS-DEC-DIGITS        PIC 9(03).
012100 01  WS-DEC-FRACTION REDEFINES WS-DEC-TEMP
012200                              PIC V9(03).
012300*
012400 01  WS-EDIT-WORK.
012500     03  WS-EDIT-ABS-VALUE    PIC S9(09)V9(03) VALUE ZERO.
012600     03  WS-EDIT-RAW-WHOLE    PIC S9(09) VALUE ZERO.
012700     03  WS-EDIT-RAW-FRAC     PIC 9(03) VALUE ZERO.
012800     03  WS-EDIT-ROUNDED      PIC S9(09)V9(02) VALUE ZERO.
012900     03  WS-EDIT-WHOLE        PIC S9(09) VALUE ZERO.
013000     03  WS-EDIT-FRACTION     PIC 9(02) VALUE ZERO.
013100     03  WS-EDIT-IS-INTEGER   PIC X(01) VALUE "N".
013200         88  WS-EDIT-INTEGER-YES  VALUE "Y".
013300     03  WS-EDIT-DIGITS       PIC 9(09) VALUE ZERO.
013400     03  WS-EDIT-DIGITS-X REDEFINES WS-EDIT-DIGITS.
013500         05  WS-EDIT-DIGIT-T OCCURS 9 TIMES
013600                              PIC 9(01).
013700     03  WS-EDIT-GROUP-CNT    PIC 9(02) COMP VALUE ZERO.
013800     03  WS-EDIT-GROUP-QUOT   PIC 9(02) COMP VALUE ZERO.
013900     03  WS-EDIT-GROUP-REM    PIC 9(02) COMP VALUE ZERO.
014000     03  WS-EDIT-OUT-PTR      PIC 9(02) COMP VALUE ZERO.
014100     03  WS-EDIT-STARTED      PIC X(01) VALUE "N".
014200         88  WS-EDIT-STARTED-YES  VALUE "Y".
014300     03  WS-EDIT-SUB          PIC 9(02) COMP VALUE ZERO.
014400     03  WS-EDIT-SIGNED-TEXT  PIC X(20) VALUE SPACES.
014500     03  FILLER               PIC X(10).
014600*
014700 LINKAGE SECTION.
014800*---------------
014900*
015000 COPY "wseqlnk.cob".
015100*
015200 PROCEDURE DIVISION USING LK-EQNUM-AREA.
015300*=======================================
015400*
015500 AA000-MAIN.
015600*----------
015700*
015800     IF       LK-EQNUM-DO-PARSE
015900              PERFORM AA100-PARSE-DECIMAL THRU AA100-EXIT
016000     ELSE
016100              PERFORM AA200-EDIT-DISPLAY THRU AA200-EXIT
016200     END-IF.
016300*
016400     GO TO    AA000-EXIT.
016500*
016600 AA000-EXIT.  EXIT PROGRAM.
016700*
016800 AA100-PARSE-DECIMAL.
016900*--------------------
017000* Parses LK-EQNUM-TEXT into LK-EQNUM-VALUE, three decimal
017100* places.  Blank (or sign-only) text sets LK-EQNUM-WAS-BLANK.
017200*
017300     MOVE     ZERO       TO WS-INT-PART
017400                             WS-DEC-DIGITS-NUM
017500                             WS-DEC-COUNT.
017600     MOVE     "N"        TO WS-NEG-FLAG WS-SAW-DIGIT.
017700     MOVE     1          TO WS-PTR.
017800*
017900     PERFORM  AA110-SKIP-SPACES THRU AA110-EXIT.
018000     IF       WS-PTR > WS-LEN
018100              SET  LK-EQNUM-WAS-BLANK TO TRUE
018200              GO TO AA100-EXIT.
018300*
018400     MOVE     LK-EQNUM-TEXT (WS-PTR:1) TO WS-CHAR.
018500     IF       WS-CHAR = "-"
018600              SET  WS-IS-NEGATIVE TO TRUE
018700              ADD  1 TO WS-PTR.
018800*
018900     MOVE     "N" TO WS-INT-DONE.
019000     PERFORM  AA120-SCAN-INT-DIGITS THRU AA120-EXIT
019100              UNTIL WS-PTR > WS-LEN OR WS-INT-DONE-YES.
019200*
019300     PERFORM  AA130-SCAN-DEC-DIGITS THRU AA130-EXIT
019400              UNTIL WS-PTR > WS-LEN OR WS-DEC-COUNT = 3.
019500*
019600     IF       NOT WS-SAW-A-DIGIT
019700              SET  LK-EQNUM-WAS-BLANK TO TRUE
019800              GO TO AA100-EXIT.
019900*
020000     COMPUTE  WS-SCALE-COUNT = 3 - WS-DEC-COUNT.
020100     MOVE     WS-DEC-DIGITS-NUM TO WS-DEC-DIGITS.
020200     PERFORM  AA140-SCALE-DECIMAL THRU AA140-EXIT
020300              WS-SCALE-COUNT TIMES.
020400*
020500     COMPUTE  WS-BUILD-VALUE = WS-INT-PART + WS-DEC-FRACTION.
020600     IF       WS-IS-NEGATIVE
020700              COMPUTE WS-BUILD-VALUE = WS-BUILD-VALUE * -1.
020800     MOVE     WS-BUILD-VALUE TO LK-EQNUM-VALUE.
020900     SET      LK-EQNUM-NOT-BLANK TO TRUE.
021000*
021100 AA100-EXIT.  EXIT.
021200*
021300 AA110-SKIP-SPACES.
021400*-----------------
021500*
021600     IF       WS-PTR > WS-LEN
021700              GO TO AA110-EXIT.
021800     IF       LK-EQNUM-TEXT (WS-PTR:1) NOT = " "
021900              GO TO AA110-EXIT.
022000     ADD      1 TO WS-PTR.
022100     GO       TO AA110-SKIP-SPACES.
022200*
022300 AA110-EXIT.  EXIT.
022400*
022500 AA120-SCAN-INT-DIGITS.
022600*----------------------
022700* One pass, called out-of-line via PERFORM ... UNTIL above.
022800* Stops on space, a decimal point (consumed), or a non-digit.
022900*
023000     MOVE     LK-EQNUM-TEXT (WS-PTR:1) TO WS-CHAR.
023100     IF       WS-CHAR = " "
023200              SET  WS-INT-DONE-YES TO TRUE
023300              GO TO AA120-EXIT.
023400     IF       WS-CHAR = "."
023500              ADD  1 TO WS-PTR
023600              SET  WS-INT-DONE-YES TO TRUE
023700              GO TO AA120-EXIT.
023800     IF       WS-CHAR NOT NUMERIC
023900              SET  WS-INT-DONE-YES TO TRUE
024000              GO TO AA120-EXIT.
024100     SET      WS-SAW-A-DIGIT TO TRUE.
024200     COMPUTE  WS-INT-PART = WS-INT-PART * 10 + WS-CHAR-DIGIT.
024300     ADD      1 TO WS-PTR.
024400*
024500 AA120-EXIT.  EXIT.
024600*
024700 AA130-SCAN-DEC-DIGITS.
024800*----------------------
024900*
025000     MOVE     LK-EQNUM-TEXT (WS-PTR:1) TO WS-CHAR.
025100     IF       WS-CHAR = " " OR WS-CHAR NOT NUMERIC
025200              MOVE WS-LEN TO WS-PTR
025300              MOVE 3 TO WS-DEC-COUNT
025400              GO TO AA130-EXIT.
025500     SET      WS-SAW-A-DIGIT TO TRUE.
025600     COMPUTE  WS-DEC-DIGITS-NUM =
025700              WS-DEC-DIGITS-NUM * 10 + WS-CHAR-DIGIT.
025800     ADD      1 TO WS-DEC-COUNT.
025900     ADD      1 TO WS-PTR.
026000*
026100 AA130-EXIT.  EXIT.
026200*
026300 AA140-SCALE-DECIMAL.
026400*--------------------
026500* Left-aligns fewer-than-three decimal digits to thousandths -
026600* e.g. one digit "3" scales to "300" ( = .300 ), matching the
026700* forest file's two-decimal VALUE column.
026800*
026900     COMPUTE  WS-DEC-DIGITS-NUM = WS-DEC-DIGITS-NUM * 10.
027000     MOVE     WS-DEC-DIGITS-NUM TO WS-DEC-DIGITS.
027100*
027200 AA140-EXIT.  EXIT.
027300*
027400 AA200-EDIT-DISPLAY.
027500*-------------------
027600* Builds LK-EQNUM-DISPLAY from LK-EQNUM-VALUE per the number
027700* display rule: whole number with commas when within a
027800* thousand-millionth of an integer, else two decimals, comma
027900* thousands separators either way, leading "-" for negatives.
028000*
028100     MOVE     SPACES TO LK-EQNUM-DISPLAY WS-EDIT-SIGNED-TEXT.
028200     MOVE     LK-EQNUM-VALUE TO WS-EDIT-ABS-VALUE.
028300     IF       WS-EDIT-ABS-VALUE < 0
028400              COMPUTE WS-EDIT-ABS-VALUE = WS-EDIT-ABS-VALUE * -1.
028500*
028600     COMPUTE  WS-EDIT-ROUNDED ROUNDED = WS-EDIT-ABS-VALUE.
028700     MOVE     WS-EDIT-ROUNDED TO WS-EDIT-WHOLE.
028800     COMPUTE  WS-EDIT-FRACTION =
028900              (WS-EDIT-ROUNDED - WS-EDIT-WHOLE) * 100.
029000*
029100* Integer test is against the raw 3-decimal value, not the
029200* value already rounded to 2 decimals above - a value like
029300* 5.004 rounds to 5.00 but is not within a thousand-millionth
029400* of an integer, and must still display as "5.00", not "5".
029500     MOVE     WS-EDIT-ABS-VALUE TO WS-EDIT-RAW-WHOLE.
029600     COMPUTE  WS-EDIT-RAW-FRAC =
029700              (WS-EDIT-ABS-VALUE - WS-EDIT-RAW-WHOLE) * 1000.
029800     IF       WS-EDIT-RAW-FRAC = ZERO
029900              SET  WS-EDIT-INTEGER-YES TO TRUE
030000     ELSE
030100              MOVE "N" TO WS-EDIT-IS-INTEGER.
030200*
030300     MOVE     WS-EDIT-WHOLE  TO WS-EDIT-DIGITS.
030400     MOVE     ZERO           TO WS-EDIT-OUT-PTR.
030500     MOVE     "N"            TO WS-EDIT-STARTED.
030600     MOVE     1              TO WS-EDIT-SUB.
030700*
030800     PERFORM  AA210-EMIT-DIGIT THRU AA210-EXIT
030900              UNTIL WS-EDIT-SUB > 9.
031000*
031100     IF       NOT WS-EDIT-INTEGER-YES
031200              PERFORM AA220-APPEND-DECIMALS THRU AA220-EXIT.
031300*
031400     IF       LK-EQNUM-VALUE < 0
031500              STRING "-" DELIMITED BY SIZE
031600                     LK-EQNUM-DISPLAY (1:WS-EDIT-OUT-PTR)
031700                          DELIMITED BY SIZE
031800                     INTO WS-EDIT-SIGNED-TEXT
031900              MOVE WS-EDIT-SIGNED-TEXT TO LK-EQNUM-DISPLAY.
032000*
032100 AA200-EXIT.  EXIT.
032200*
032300 AA210-EMIT-DIGIT.
032400*-----------------
032500* Emits WS-EDIT-DIGIT-T (WS-EDIT-SUB), suppressing leading
032600* zeroes, and drops a "," every third digit from the end.
032700*
032800     IF       WS-EDIT-DIGIT-T (WS-EDIT-SUB) = ZERO
032900              AND NOT WS-EDIT-STARTED-YES
033000              AND WS-EDIT-SUB NOT = 9
033100              ADD 1 TO WS-EDIT-SUB
033200              GO TO AA210-EXIT.
033300*
033400     SET      WS-EDIT-STARTED TO TRUE.
033500     ADD      1 TO WS-EDIT-OUT-PTR.
033600     MOVE     WS-EDIT-DIGIT-T (WS-EDIT-SUB)
033700              TO LK-EQNUM-DISPLAY (WS-EDIT-OUT-PTR:1).
033800*
033900     COMPUTE  WS-EDIT-GROUP-CNT = 9 - WS-EDIT-SUB.
034000     DIVIDE   WS-EDIT-GROUP-CNT BY 3
034100              GIVING WS-EDIT-GROUP-QUOT
034200              REMAINDER WS-EDIT-GROUP-REM.
034300     IF       WS-EDIT-GROUP-CNT > 0 AND WS-EDIT-GROUP-REM = 0
034400              ADD  1 TO WS-EDIT-OUT-PTR
034500              MOVE "," TO
034600                   LK-EQNUM-DISPLAY (WS-EDIT-OUT-PTR:1).
034700*
034800     ADD      1 TO WS-EDIT-SUB.
034900*
035000 AA210-EXIT.  EXIT.
035100*
035200 AA220-APPEND-DECIMALS.
035300*----------------------
035400*
035500     ADD      1 TO WS-EDIT-OUT-PTR.
035600     MOVE     "." TO LK-EQNUM-DISPLAY (WS-EDIT-OUT-PTR:1).
035700     ADD      1 TO WS-EDIT-OUT-PTR.
035800     MOVE     WS-EDIT-FRACTION (1:1)
035900              TO LK-EQNUM-DISPLAY (WS-EDIT-OUT-PTR:1).
036000     ADD      1 TO WS-EDIT-OUT-PTR.
036100     MOVE     WS-EDIT-FRACTION (2:1)
036200              TO LK-EQNUM-DISPLAY (WS-EDIT-OUT-PTR:1).
036300*
036400 AA220-EXIT.  EXIT.
